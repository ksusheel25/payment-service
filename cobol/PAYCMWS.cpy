000100 ***************************************************************
000200*                                                               *
000300*   PAYCMWS - COMMON FILE-STATUS WORKING STORAGE                *
000400*   COPY MEMBER USED BY EVERY PAY/PAYV/PAYX PROGRAM TO TEST     *
000500*   THE RESULT OF THE LAST OPEN/READ/WRITE/REWRITE/CLOSE.       *
000600*   MODELLED ON THE OLD TRANSFER-SYSTEM ASCMWS MEMBER - SAME    *
000700*   CONDITION NAMES, SAME MEANING, NEW OWNING SYSTEM.           *
000800*                                                               *
000900*****************************************************************
001000* HISTORY OF MODIFICATION:                                      *
001100*****************************************************************
001200* TAG     DATE       DEV     DESCRIPTION                        *
001300*------- ---------- ------- ------------------------------------*
001400* PAY001A 04/03/1991 RD      INITIAL VERSION - LIFTED OUT OF     *
001500*                            EACH PROGRAM'S OWN COPY OF THE      *
001600*                            FILE-STATUS TEST INTO ONE MEMBER.   *
001700*---------------------------------------------------------------*
001800* PAY014C 19/11/1998 KTN     Y2K REVIEW - NO DATE FIELDS IN THIS *
001900*                            MEMBER, NO CHANGE REQUIRED.         *
002000*---------------------------------------------------------------*
002100* PAY057B 12/06/2006 LWK     REQ#3301 - ADD WK-C-DUPLICATE-KEY   *
002200*                            CONDITION FOR THE NEW RELATIVE-     *
002300*                            ORGANISED PAYMENT MASTER.           *
002400*---------------------------------------------------------------*
002500    05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
002600        88  WK-C-SUCCESSFUL                    VALUE "00" "02"
002700                                                      "04".
002800        88  WK-C-END-OF-FILE                   VALUE "10".
002900        88  WK-C-RECORD-NOT-FOUND              VALUE "23" "94".
003000        88  WK-C-DUPLICATE-KEY                 VALUE "22".
003100        88  WK-C-INVALID-KEY                   VALUE "21" "22"
003200                                                      "23" "24".

000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYVXFLD.
000400 AUTHOR.         LAWRENCE WEE KOH.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   21 OCT 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO RUN THE CROSS-FIELD
001100*              CONSISTENCY CHECKS AGAINST AN INITIATE-PAYMENT
001200*              REQUEST BEFORE THE PAYMENT RECORD IS CREATED -
001300*              PROVIDER/METHOD CONSISTENCY, DETAILS-BLOCK-PER-
001400*              PROVIDER, DETAILS-BLOCK-PER-METHOD AND
001500*              BENEFICIARY-REQUIRED-BY-ORDER-TYPE.  THE FOUR
001600*              CHECKS ARE SHORT-CIRCUITED - THE FIRST ONE THAT
001700*              FAILS STOPS THE REST.  CALLED BY PAYINIT.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG     DATE       DEV    DESCRIPTION
002300*------- ---------- ------ ------------------------------------
002400* PAY010A 21/10/1991 LWK    INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* PAY010B 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                           PROGRAM, NO CHANGE REQUIRED.
002800*-----------------------------------------------------------------
002900* PAY010C 08/07/2011 DL     REQ#5540 - WALLET AND OTHER ORDER
003000*                           TYPES OUTSIDE P2P/BILL_PAYMENT/
003100*                           DONATION NO LONGER FORCED THROUGH
003200*                           THE BENEFICIARY CHECK - CONFIRMED
003300*                           WITH BUSINESS THIS WAS ALWAYS THE
003400*                           INTENDED BEHAVIOUR.
003450*-----------------------------------------------------------------
003460* PAY010D 03/09/2012 DL     REQ#5811 - PROVIDER/METHOD PAIRING
003470*                           AND THE BENEFICIARY-BY-ORDER-TYPE LIST
003480*                           NOW DRIVEN OFF WORKING-STORAGE TABLES
003490*                           RATHER THAN EVALUATE CASCADES, TO
003500*                           MATCH THE PAYVUPI HANDLE-TABLE STYLE.
003600*-----------------------------------------------------------------
003700        EJECT
003750**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    NO FILES - PURE FIELD LOGIC.
004800
004900        EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500*    NO FILES.
005600
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                     PIC X(24) VALUE
006000     "** PROGRAM PAYVXFLD **".
006100
006200 01  WK-C-WORK-AREA.
006300     05  WK-C-DONE-SW           PIC X(01).
006400         88  WK-C-CHECKS-DONE             VALUE "Y".
006430     05  WK-N-PRES-CNT          PIC 9(01) COMP.
006440     05  WK-N-FLG-IDX           PIC 9(01) COMP.
006500     05  FILLER                 PIC X(20).
006510
006520*-----------------------------------------------------------------
006530* PROVIDER/METHOD PAIRING TABLE - TABLE-DRIVEN SUBSTITUTE FOR THE
006540* OLD EVALUATE CASCADE IN B100.
006550*-----------------------------------------------------------------
006560 01  WK-C-PROVMETH-TABLE-DATA.
006570     05  FILLER   PIC X(20) VALUE "CARD      CARD      ".
006580     05  FILLER   PIC X(20) VALUE "PHONEPE   UPI       ".
006590     05  FILLER   PIC X(20) VALUE "PAYTM     UPI       ".
006600     05  FILLER   PIC X(20) VALUE "GOOGLEPAY UPI       ".
006610 01  WK-C-PROVMETH-TABLE REDEFINES WK-C-PROVMETH-TABLE-DATA.
006620     05  WK-C-PROVMETH-ENTRY    OCCURS 4 TIMES
006630                                INDEXED BY WK-X-PM-IDX.
006640         10  WK-C-PM-PROVIDER   PIC X(10).
006650         10  WK-C-PM-METHOD     PIC X(10).
006660
006670*-----------------------------------------------------------------
006680* ORDER TYPES THAT REQUIRE A BENEFICIARY BLOCK - TABLE-DRIVEN
006690* SUBSTITUTE FOR THE OLD EVALUATE CASCADE IN B400.
006700*-----------------------------------------------------------------
006710 01  WK-C-BENREQ-TABLE-DATA.
006720     05  FILLER   PIC X(20) VALUE "P2P                 ".
006730     05  FILLER   PIC X(20) VALUE "BILL_PAYMENT        ".
006740     05  FILLER   PIC X(20) VALUE "DONATION            ".
006750 01  WK-C-BENREQ-TABLE REDEFINES WK-C-BENREQ-TABLE-DATA.
006760     05  WK-C-BENREQ-ENTRY      PIC X(20)
006770                                OCCURS 3 TIMES
006780                                INDEXED BY WK-X-OT-IDX.
006790
006800*-----------------------------------------------------------------
006810* DETAILS-BLOCK PRESENCE FLAGS, HELD TOGETHER SO A SINGLE TABLE
006820* SCAN CAN COUNT HOW MANY OF THE THREE ARE SET - A BELT-AND-
006830* BRACES CHECK, SINCE THE FIXED-FORMAT RECORD SHOULD NEVER HAVE
006840* MORE THAN ONE DETAILS BLOCK POPULATED AT ONCE.
006850*-----------------------------------------------------------------
006860 01  WK-C-PRES-FLAGS-AREA.
006870     05  WK-C-PRES-CARD         PIC X(01).
006880     05  WK-C-PRES-UPI          PIC X(01).
006890     05  WK-C-PRES-NBK          PIC X(01).
006900 01  WK-C-PRES-FLAGS-TBL REDEFINES WK-C-PRES-FLAGS-AREA.
006910     05  WK-C-PRES-FLAG         PIC X(01) OCCURS 3 TIMES.
006920
006930        EJECT
006940 LINKAGE SECTION.
006950*****************
007000     COPY VXFLD.
007100
007200        EJECT
007300*********************************************
007400 PROCEDURE DIVISION USING WK-C-VXFLD-RECORD.
007500*********************************************
007600 MAIN-MODULE.
007700     PERFORM A000-VALIDATE-CROSS-FIELD
007800        THRU A099-VALIDATE-CROSS-FIELD-EX.
007900     GOBACK.
008000
008100*-----------------------------------------------------------------
008200 A000-VALIDATE-CROSS-FIELD.
008300*-----------------------------------------------------------------
008400     INITIALIZE WK-C-VXFLD-OUTPUT.
008500     MOVE "N"                   TO WK-C-DONE-SW.
008600     MOVE "A0"                  TO WK-C-VXFLD-STATUS.
008700     MOVE "REQUEST PASSED ALL CROSS-FIELD CHECKS"
008800                                TO WK-C-VXFLD-MESSAGE.
008850     PERFORM B050-CHECK-BLOCK-COUNT THRU B059-CHECK-BLOCK-COUNT-EX.
008900     PERFORM B100-CHECK-PROVIDER-METHOD
009000        THRU B199-CHECK-PROVIDER-METHOD-EX.
009100     IF NOT WK-C-CHECKS-DONE
009200        PERFORM B200-CHECK-DETAILS-PER-PROVIDER
009300           THRU B299-CHECK-DETAILS-PER-PROVIDER-EX
009400     END-IF.
009500     IF NOT WK-C-CHECKS-DONE
009600        PERFORM B300-CHECK-DETAILS-PER-METHOD
009700           THRU B399-CHECK-DETAILS-PER-METHOD-EX
009800     END-IF.
009900     IF NOT WK-C-CHECKS-DONE
010000        PERFORM B400-CHECK-BENEFICIARY-REQUIRED
010100           THRU B499-CHECK-BENEFICIARY-REQUIRED-EX
010200     END-IF.
010300 A099-VALIDATE-CROSS-FIELD-EX.
010400     EXIT.
010500
010505*-----------------------------------------------------------------
010510* SANITY CHECK - NO MORE THAN ONE DETAILS BLOCK SHOULD EVER BE
010515* POPULATED AT ONCE, SINCE THE THREE BLOCKS OVERLAY THE SAME
010520* BYTES ON THE INBOUND RECORD.  DOES NOT SET AN ERROR CODE OF
010525* ITS OWN - JUST A DIAGNOSTIC DISPLAY IF IT EVER FIRES.
010530*-----------------------------------------------------------------
010535 B050-CHECK-BLOCK-COUNT.
010540     MOVE WK-C-VXFLD-CARD-PRES TO WK-C-PRES-CARD.
010545     MOVE WK-C-VXFLD-UPI-PRES  TO WK-C-PRES-UPI.
010550     MOVE WK-C-VXFLD-NBK-PRES  TO WK-C-PRES-NBK.
010555     MOVE ZERO TO WK-N-PRES-CNT.
010560     PERFORM B055-COUNT-ONE-FLAG THRU B058-COUNT-ONE-FLAG-EX
010565         VARYING WK-N-FLG-IDX FROM 1 BY 1 UNTIL WK-N-FLG-IDX > 3.
010570     IF WK-N-PRES-CNT > 1
010575        DISPLAY "PAYVXFLD - MORE THAN ONE DETAILS BLOCK PRESENT"
010580     END-IF.
010585 B059-CHECK-BLOCK-COUNT-EX.
010590     EXIT.
010595
010600 B055-COUNT-ONE-FLAG.
010605     IF WK-C-PRES-FLAG(WK-N-FLG-IDX) = "Y"
010610        ADD 1 TO WK-N-PRES-CNT
010615     END-IF.
010620 B058-COUNT-ONE-FLAG-EX.
010625     EXIT.
010630
010635*-----------------------------------------------------------------
010640* PROVIDER/METHOD CONSISTENCY - TABLE-DRIVEN.
010645*-----------------------------------------------------------------
010650 B100-CHECK-PROVIDER-METHOD.
010655     PERFORM B110-SCAN-PROVMETH THRU B119-SCAN-PROVMETH-EX
010660         VARYING WK-X-PM-IDX FROM 1 BY 1 UNTIL WK-X-PM-IDX > 4.
012400     IF WK-C-VXFLD-STATUS = "E9"
012500        MOVE "PROVIDER/METHOD MISMATCH"
012600                                TO WK-C-VXFLD-MESSAGE
012700        MOVE "E1"               TO WK-C-VXFLD-STATUS
012800     END-IF.
013300 B199-CHECK-PROVIDER-METHOD-EX.
013400     EXIT.
013450
013460 B110-SCAN-PROVMETH.
013470     IF WK-C-PM-PROVIDER(WK-X-PM-IDX) = WK-C-VXFLD-PROVIDER
013480        IF WK-C-PM-METHOD(WK-X-PM-IDX) NOT = WK-C-VXFLD-METHOD
013490           PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
013500        END-IF
013510     END-IF.
013520 B119-SCAN-PROVMETH-EX.
013530     EXIT.
013540
013600*-----------------------------------------------------------------
013700* DETAILS-BLOCK-PER-PROVIDER - MUTUALLY EXCLUSIVE.
013800*-----------------------------------------------------------------
013900 B200-CHECK-DETAILS-PER-PROVIDER.
014000     EVALUATE TRUE
014100        WHEN WK-C-VXFLD-PROVIDER = "CARD"
014200           IF WK-C-VXFLD-CARD-PRES NOT = "Y"
014300                 OR WK-C-VXFLD-UPI-PRES = "Y"
014400                 OR WK-C-VXFLD-NBK-PRES = "Y"
014500              PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
014600           END-IF
014700        WHEN WK-C-VXFLD-PROVIDER = "PHONEPE"
014800              OR WK-C-VXFLD-PROVIDER = "PAYTM"
014900              OR WK-C-VXFLD-PROVIDER = "GOOGLEPAY"
015000           IF WK-C-VXFLD-UPI-PRES NOT = "Y"
015100                 OR WK-C-VXFLD-CARD-PRES = "Y"
015200                 OR WK-C-VXFLD-NBK-PRES = "Y"
015300              PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
015400           END-IF
015500        WHEN OTHER
015600           CONTINUE
015700     END-EVALUATE.
015800     IF WK-C-VXFLD-STATUS = "E9"
015900        MOVE "WRONG DETAILS BLOCK PRESENT FOR PROVIDER"
016000                                TO WK-C-VXFLD-MESSAGE
016100        MOVE "E2"               TO WK-C-VXFLD-STATUS
016200     END-IF.
016300 B299-CHECK-DETAILS-PER-PROVIDER-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700* DETAILS-BLOCK-PER-METHOD - REDUNDANT SECONDARY CHECK, SAME
016800* OUTCOME AS THE PROVIDER CHECK ABOVE, PLUS NET_BANKING WHICH
016900* HAS NO ASSOCIATED PROVIDER.
017000*-----------------------------------------------------------------
017100 B300-CHECK-DETAILS-PER-METHOD.
017200     EVALUATE TRUE
017300        WHEN WK-C-VXFLD-METHOD = "CARD"
017400           IF WK-C-VXFLD-CARD-PRES NOT = "Y"
017500              PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
017600           END-IF
017700        WHEN WK-C-VXFLD-METHOD = "UPI"
017800           IF WK-C-VXFLD-UPI-PRES NOT = "Y"
017900              PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
018000           END-IF
018100        WHEN WK-C-VXFLD-METHOD = "NET_BANKING"
018200           IF WK-C-VXFLD-NBK-PRES NOT = "Y"
018300                 OR WK-C-VXFLD-CARD-PRES = "Y"
018400                 OR WK-C-VXFLD-UPI-PRES = "Y"
018500              PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
018600           END-IF
018700        WHEN OTHER
018800           CONTINUE
018900     END-EVALUATE.
019000     IF WK-C-VXFLD-STATUS = "E9"
019100        MOVE "WRONG DETAILS BLOCK PRESENT FOR METHOD"
019200                                TO WK-C-VXFLD-MESSAGE
019300        MOVE "E3"               TO WK-C-VXFLD-STATUS
019400     END-IF.
019500 B399-CHECK-DETAILS-PER-METHOD-EX.
019600     EXIT.
019700
019800*-----------------------------------------------------------------
019900* BENEFICIARY REQUIRED BY ORDER TYPE - TABLE-DRIVEN.
020000*-----------------------------------------------------------------
020100 B400-CHECK-BENEFICIARY-REQUIRED.
020150     PERFORM B410-SCAN-BENREQ THRU B419-SCAN-BENREQ-EX
020160         VARYING WK-X-OT-IDX FROM 1 BY 1 UNTIL WK-X-OT-IDX > 3.
021200     IF WK-C-VXFLD-STATUS = "E9"
021300        MOVE "BENEFICIARY DETAILS REQUIRED FOR ORDER TYPE"
021400                                TO WK-C-VXFLD-MESSAGE
021500        MOVE "E4"               TO WK-C-VXFLD-STATUS
021600     END-IF.
021700 B499-CHECK-BENEFICIARY-REQUIRED-EX.
021800     EXIT.
021850
021860 B410-SCAN-BENREQ.
021870     IF WK-C-BENREQ-ENTRY(WK-X-OT-IDX) = WK-C-VXFLD-ORDER-TYPE
021880        IF WK-C-VXFLD-BEN-PRES NOT = "Y"
021890           PERFORM B900-FAIL-CHECK THRU B999-FAIL-CHECK-EX
021900        END-IF
021910     END-IF.
021920 B419-SCAN-BENREQ-EX.
021930     EXIT.
021940
022000*-----------------------------------------------------------------
022100* MARK THE CURRENT CHECK AS FAILED - "E9" IS A WORK VALUE, THE
022200* CALLING PARAGRAPH TRANSLATES IT TO THE REAL EN CODE AND STOPS
022300* THE SHORT-CIRCUIT CHAIN.
022400*-----------------------------------------------------------------
022500 B900-FAIL-CHECK.
022600     MOVE "E9"                  TO WK-C-VXFLD-STATUS.
022700     MOVE "Y"                   TO WK-C-DONE-SW.
022800 B999-FAIL-CHECK-EX.
022900     EXIT.
023000
023100******************************************************************
023200*************** END OF PROGRAM SOURCE - PAYVXFLD ***************
023300******************************************************************

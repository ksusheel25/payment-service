000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYVBEN.
000400 AUTHOR.         KAREN TAN NG.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   07 OCT 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE THE
001100*              BENEFICIARY DETAILS BLOCK OF AN INITIATE-PAYMENT
001200*              REQUEST - BENEFICIARY ID (REQUIRED, 1-100 CHARS),
001300*              IFSC CODE (OPTIONAL, AAAA0XXXXXX) AND ACCOUNT
001400*              NUMBER (OPTIONAL, 9-18 DIGITS).  CALLED BY
001500*              PAYINIT WHEN BENEFICIARY DETAILS ARE PRESENT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG     DATE       DEV    DESCRIPTION
002100*------- ---------- ------ ------------------------------------
002200* PAY009A 07/10/1991 KTN    INITIAL VERSION.
002300*-----------------------------------------------------------------
002400* PAY009B 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                           PROGRAM, NO CHANGE REQUIRED.
002600*-----------------------------------------------------------------
002700* PAY009C 11/03/2004 LWK    REQ#2210 - IFSC CHECK WAS ACCEPTING
002800*                           LOWER CASE LETTERS IN THE 4-LETTER
002900*                           BANK-CODE PREFIX - NOW UPPER CASE
003000*                           ONLY, AS ISSUED BY RBI.
003100*-----------------------------------------------------------------
003200        EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    NO FILES - PURE FIELD-FORMAT CHECKS ONLY.
004400
004500        EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100*    NO FILES.
005200
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                     PIC X(24) VALUE
005600     "** PROGRAM PAYVBEN  **".
005700
005800 01  WK-C-WORK-AREA.
005900     05  WK-N-IDX               PIC 9(03) COMP.
006000     05  WK-N-ID-LEN            PIC 9(03) COMP.
006100     05  WK-C-CH                PIC X(01).
006150     05  FILLER                 PIC X(20).
006160
006170 01  WK-C-BENID-AREA.
006180     05  WK-C-BENID-TXT         PIC X(100).
006190 01  WK-C-BENID-TBL REDEFINES WK-C-BENID-AREA.
006200     05  WK-C-BENID-CHAR        PIC X(01) OCCURS 100 TIMES.
006210
006220 01  WK-C-ACCTNO-AREA.
006230     05  WK-C-ACCTNO-TXT        PIC X(18).
006240 01  WK-C-ACCTNO-TBL REDEFINES WK-C-ACCTNO-AREA.
006250     05  WK-C-ACCTNO-CHAR       PIC X(01) OCCURS 18 TIMES.
006260
006270*    IFSC BREAKDOWN - AAAA0XXXXXX - USED SO THE LITERAL-ZERO
006280*    CHECK AT POSITION 5 IS A NAMED FIELD RATHER THAN A
006290*    REFERENCE-MODIFIED OFFSET.
006300 01  WK-C-IFSC-AREA.
006310     05  WK-C-IFSC-TXT          PIC X(11).
006320 01  WK-C-IFSC-VIEW REDEFINES WK-C-IFSC-AREA.
006330     05  WK-C-IFSC-BANK-CODE    PIC X(04).
006340     05  WK-C-IFSC-ZERO-CHK     PIC X(01).
006350     05  WK-C-IFSC-BRANCH       PIC X(06).
006360
006400        EJECT
006500 LINKAGE SECTION.
006600*****************
006700     COPY VBEN.
006800
006900        EJECT
007000*******************************************
007100 PROCEDURE DIVISION USING WK-C-VBEN-RECORD.
007200*******************************************
007300 MAIN-MODULE.
007400     PERFORM A000-VALIDATE-BENEFICIARY
007500        THRU A099-VALIDATE-BENEFICIARY-EX.
007600     GOBACK.
007700
007800*-----------------------------------------------------------------
007900 A000-VALIDATE-BENEFICIARY.
008000*-----------------------------------------------------------------
008100     INITIALIZE WK-C-VBEN-OUTPUT
008200                WK-C-WORK-AREA.
008300     PERFORM B100-CHECK-BEN-ID   THRU B199-CHECK-BEN-ID-EX.
008400     PERFORM B200-CHECK-IFSC     THRU B299-CHECK-IFSC-EX.
008500     PERFORM B300-CHECK-ACCT-NO  THRU B399-CHECK-ACCT-NO-EX.
008600     IF WK-C-VBEN-ERR-ID = "Y" OR WK-C-VBEN-ERR-IFSC = "Y"
008700           OR WK-C-VBEN-ERR-ACCT = "Y"
008800        MOVE "PAY0004"          TO WK-C-VBEN-ERROR-CD
008900     END-IF.
009000 A099-VALIDATE-BENEFICIARY-EX.
009100     EXIT.
009200
009300*-----------------------------------------------------------------
009400* BENEFICIARY ID - REQUIRED, 1-100 CHARS.
009500*-----------------------------------------------------------------
009600 B100-CHECK-BEN-ID.
009700     MOVE ZERO TO WK-N-ID-LEN.
009750     MOVE WK-C-VBEN-ID          TO WK-C-BENID-TXT.
009800     PERFORM B110-SCAN-ID-LEN THRU B119-SCAN-ID-LEN-EX
009900         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 100.
010000     IF WK-N-ID-LEN < 1
010100        MOVE "Y"                TO WK-C-VBEN-ERR-ID
010200     END-IF.
010300 B199-CHECK-BEN-ID-EX.
010400     EXIT.
010500
010600 B110-SCAN-ID-LEN.
010700     IF WK-C-BENID-CHAR(WK-N-IDX) NOT = SPACE
010800        MOVE WK-N-IDX             TO WK-N-ID-LEN
010900     END-IF.
011000 B119-SCAN-ID-LEN-EX.
011100     EXIT.
011200
011300*-----------------------------------------------------------------
011400* IFSC CODE - OPTIONAL.  AAAA0XXXXXX - 4 UPPER CASE LETTERS,
011500* LITERAL ZERO, THEN 6 ALPHANUMERICS.
011600*-----------------------------------------------------------------
011700 B200-CHECK-IFSC.
011800     IF WK-C-VBEN-IFSC = SPACES
011900        GO TO B299-CHECK-IFSC-EX
012000     END-IF.
012050     MOVE WK-C-VBEN-IFSC        TO WK-C-IFSC-TXT.
012100     IF WK-C-IFSC-ZERO-CHK NOT = "0"
012200        MOVE "Y"                 TO WK-C-VBEN-ERR-IFSC
012300        GO TO B299-CHECK-IFSC-EX
012400     END-IF.
012500     PERFORM B210-CHECK-IFSC-LETTER THRU B219-CHECK-IFSC-LETTER-EX
012600         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 4
012700         OR WK-C-VBEN-ERR-IFSC = "Y".
012800     IF WK-C-VBEN-ERR-IFSC = "Y"
012900        GO TO B299-CHECK-IFSC-EX
013000     END-IF.
013100     PERFORM B220-CHECK-IFSC-ALNUM THRU B229-CHECK-IFSC-ALNUM-EX
013200         VARYING WK-N-IDX FROM 6 BY 1 UNTIL WK-N-IDX > 11
013300         OR WK-C-VBEN-ERR-IFSC = "Y".
013400 B299-CHECK-IFSC-EX.
013500     EXIT.
013600
013700 B210-CHECK-IFSC-LETTER.
013800     MOVE WK-C-IFSC-BANK-CODE(WK-N-IDX:1) TO WK-C-CH.
013900     IF WK-C-CH NOT ALPHABETIC-UPPER
014000        MOVE "Y"                 TO WK-C-VBEN-ERR-IFSC
014100     END-IF.
014200 B219-CHECK-IFSC-LETTER-EX.
014300     EXIT.
014400
014500 B220-CHECK-IFSC-ALNUM.
014600     MOVE WK-C-IFSC-BRANCH(WK-N-IDX - 5:1) TO WK-C-CH.
014700     IF WK-C-CH NOT ALPHABETIC-UPPER AND WK-C-CH NOT NUMERIC
014800        MOVE "Y"                 TO WK-C-VBEN-ERR-IFSC
014900     END-IF.
015000 B229-CHECK-IFSC-ALNUM-EX.
015100     EXIT.
015200
015300*-----------------------------------------------------------------
015400* ACCOUNT NUMBER - OPTIONAL, 9-18 DIGITS.
015500*-----------------------------------------------------------------
015600 B300-CHECK-ACCT-NO.
015700     IF WK-C-VBEN-ACCT-NO = SPACES
015800        GO TO B399-CHECK-ACCT-NO-EX
015900     END-IF.
015950     MOVE WK-C-VBEN-ACCT-NO     TO WK-C-ACCTNO-TXT.
016000     MOVE ZERO TO WK-N-ID-LEN.
016100     PERFORM B310-SCAN-ACCT-LEN THRU B319-SCAN-ACCT-LEN-EX
016200         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 18.
016300     IF WK-N-ID-LEN < 9 OR WK-N-ID-LEN > 18
016400        MOVE "Y"                 TO WK-C-VBEN-ERR-ACCT
016500        GO TO B399-CHECK-ACCT-NO-EX
016600     END-IF.
016700     IF WK-C-ACCTNO-TXT(1:WK-N-ID-LEN) NOT NUMERIC
016800        MOVE "Y"                 TO WK-C-VBEN-ERR-ACCT
016900     END-IF.
017000 B399-CHECK-ACCT-NO-EX.
017100     EXIT.
017200
017300 B310-SCAN-ACCT-LEN.
017400     IF WK-C-ACCTNO-CHAR(WK-N-IDX) NOT = SPACE
017500        MOVE WK-N-IDX             TO WK-N-ID-LEN
017600     END-IF.
017700 B319-SCAN-ACCT-LEN-EX.
017800     EXIT.
017900
018000******************************************************************
018100*************** END OF PROGRAM SOURCE - PAYVBEN ****************
018200******************************************************************

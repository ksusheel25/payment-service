000100***************************************************************
000200* PFSPAYM.CPYBK                                                *
000300* I-O FORMAT: PFSPAYMR   FROM FILE PFSPAYM   OF LIBRARY PAYLIB *
000400* PAYMENT MASTER RECORD - ONE ROW PER PAYMENT.  WRITTEN ONCE   *
000500* BY PAYINIT WHEN THE PAYMENT IS FIRST CREATED (PAY-STATUS =   *
000600* CREATED), REWRITTEN BY PAYINIT WHEN THE PAYMENT REACHES      *
000700* INITIATED, AND REWRITTEN AGAIN BY PAYREFND WHEN A REFUND     *
000800* SUCCEEDS.  READ SEQUENTIALLY (RELATIVE ORGANISATION - NO     *
000900* ISAM ON THIS BUILD) BY PAYLKUP AND PAYFIND.                  *
001000***************************************************************
001100* HISTORY OF MODIFICATION:                                     *
001200***************************************************************
001300* TAG     DATE       DEV    DESCRIPTION                        *
001400*------- ---------- ------ ------------------------------------*
001500* PAY002A 11/05/1991 RD     INITIAL VERSION - PAYMENT ENTITY    *
001600*                           CONVERTED FROM THE PAYMENTS         *
001700*                           SERVICE DATA MODEL.                 *
001800*--------------------------------------------------------------*
001900* PAY019D 03/07/1999 KTN    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS *
002000*                           STORED IN THIS RECORD - NO CHANGE.  *
002100*--------------------------------------------------------------*
002200* PAY041B 22/02/2004 LWK    REQ#2210 - WIDEN PAY-BENEFICIARY-   *
002300*                           ACCOUNT FROM 128 TO 256 TO CARRY A  *
002400*                           FULL VPA AS THE ACCOUNT REFERENCE.  *
002500*--------------------------------------------------------------*
002600    05  PFSPAYM-RECORD                PIC X(850).
002700*  05  PFSPAYM-RECORD                 PIC X(600).
002800* I-O FORMAT: PFSPAYMR   FROM FILE PFSPAYM   OF LIBRARY PAYLIB *
002900*
003000    05  PFSPAYMR  REDEFINES PFSPAYM-RECORD.
003100        06  PFSPAYM-PAYMENT-ID        PIC X(36).
003200*                                    PAYMENT IDENTIFIER (UUID)
003300        06  PFSPAYM-USER-ID           PIC X(30).
003400*                                    USER PLACING THE PAYMENT
003500        06  PFSPAYM-ORDER-ID          PIC X(30).
003600*                                    ORDER REFERENCE
003700        06  PFSPAYM-ORDER-TYPE        PIC X(12).
003800*                                    PRODUCT/SUBSCRIPTION/WALLET/
003900*                                    P2P/BILL_PAYMENT/DONATION
004000        06  PFSPAYM-AMOUNT            PIC S9(9)V99 COMP-3.
004100*                                    PAYMENT AMOUNT
004200        06  PFSPAYM-CURRENCY          PIC X(03).
004300*                                    ISO CURRENCY CODE
004400        06  PFSPAYM-STATUS            PIC X(16).
004500*                                    CREATED/INITIATED/PROCESSING/
004600*                                    SUCCESS/FAILED/REFUND_
004700*                                    INITIATED/REFUNDED
004800        06  PFSPAYM-PROVIDER          PIC X(10).
004900*                                    CARD/PHONEPE/PAYTM/GOOGLEPAY
005000        06  PFSPAYM-METHOD            PIC X(12).
005100*                                    CARD/UPI/NET_BANKING
005200        06  PFSPAYM-IDEMKEY           PIC X(64).
005300*                                    CALLER IDEMPOTENCY KEY
005400        06  PFSPAYM-BENEFICIARY-ID    PIC X(100).
005500*                                    RECIPIENT IDENTIFIER
005600        06  PFSPAYM-BENEFICIARY-NAME  PIC X(200).
005700*                                    RECIPIENT DISPLAY NAME
005800        06  PFSPAYM-BENEFICIARY-TYPE  PIC X(50).
005900*                                    USER/MERCHANT/BANK_ACCOUNT/
006000*                                    WALLET
006100        06  PFSPAYM-BENEFICIARY-ACCT  PIC X(256).
006200*                                    RECIPIENT ACCOUNT / UPI ID
006300        06  FILLER                    PIC X(25).
006400*                                    RESERVED FOR FUTURE USE

000100* FIND.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYFIND
000200* NOTE        :  COPY FROM PAYLKUP PROGRAM.
000300* HISTORY OF MODIFICATION:
000400* ==========================================================
000500* TAG     DATE       DESCRIPTION
000600* ----------------------------------------------------------
000700* PAY013A 25/11/1991 PAYMENT-BY-ID LOOKUP AGAINST THE PAYMENT
000800*                    MASTER, USED BY REFUND PROCESSING -
000900*                    INITIAL VERSION.
001000* ----------------------------------------------------------
001050* PAY013D 12/06/2006 RELATIVE KEY OF THE MATCHED RECORD NOW
001060*                    PASSED BACK SO THE CALLER CAN REWRITE IT
001070*                    WITHOUT A SECOND SCAN OF ITS OWN.
001080* ----------------------------------------------------------
001100    01  WK-C-FIND-RECORD.
001200        05  WK-C-FIND-INPUT.
001300            10  WK-C-FIND-PAYMENT-ID  PIC X(36).
001400        05  WK-C-FIND-OUTPUT.
001500            10  WK-C-FIND-FOUND       PIC X(01).
001600            10  WK-C-FIND-ERROR-CD    PIC X(07).
001650            10  WK-C-FIND-RELKEY      PIC 9(09) COMP.
001700            10  WK-C-FIND-PAYREC      PIC X(850).
001800*                                    COPY OF THE PFSPAYM RECORD
001900            10  FILLER                PIC X(10).

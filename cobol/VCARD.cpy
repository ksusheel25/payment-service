000100* VCARD.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYVCARD
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY006A 02/09/1991 CARD FIELD-FORMAT VALIDATOR - CARD
000700*                    NUMBER (LUHN), EXPIRY, CVV, CARDHOLDER
000800*                    NAME - INITIAL VERSION.
000900* ----------------------------------------------------------
001000    01  WK-C-VCARD-RECORD.
001100        05  WK-C-VCARD-INPUT.
001200            10  WK-C-VCARD-CARDNO     PIC X(19).
001300            10  WK-C-VCARD-NAME       PIC X(100).
001400            10  WK-C-VCARD-EXPIRY     PIC X(05).
001450            10  WK-C-VCARD-CVV        PIC X(04).
001480            10  FILLER                PIC X(08).
001600        05  WK-C-VCARD-OUTPUT.
001700            10  WK-C-VCARD-ERROR-CD   PIC X(07).
001800            10  WK-C-VCARD-ERR-CARDNO PIC X(01).
001900            10  WK-C-VCARD-ERR-EXPIRY PIC X(01).
002000            10  WK-C-VCARD-ERR-CVV    PIC X(01).
002100            10  WK-C-VCARD-ERR-NAME   PIC X(01).
002200            10  FILLER                PIC X(10).

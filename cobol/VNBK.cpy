000100* VNBK.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYVNBK
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY008A 30/09/1991 NET-BANKING BANK-CODE VALIDATOR -
000700*                    INITIAL VERSION.
000800* ----------------------------------------------------------
000900    01  WK-C-VNBK-RECORD.
001000        05  WK-C-VNBK-INPUT.
001100            10  WK-C-VNBK-BANK-CODE   PIC X(50).
001200            10  FILLER                PIC X(10).
001300        05  WK-C-VNBK-OUTPUT.
001400            10  WK-C-VNBK-ERROR-CD    PIC X(07).
001500            10  FILLER                PIC X(10).

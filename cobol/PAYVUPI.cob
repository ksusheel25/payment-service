000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYVUPI.
000400 AUTHOR.         R. DORAI.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   16 SEP 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE THE UPI
001100*              DETAILS BLOCK OF AN INITIATE-PAYMENT REQUEST -
001200*              THE VPA (USERNAME@HANDLE, ONE "@" ONLY, HANDLE
001300*              AGAINST THE KNOWN-HANDLE TABLE OR THE 2-63 CHAR
001400*              FALLBACK PATTERN) AND THE OPTIONAL 10-DIGIT
001500*              MOBILE NUMBER.  CALLED BY PAYINIT WHEN
001600*              PAY-METHOD = UPI.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* TAG     DATE       DEV    DESCRIPTION
002200*------- ---------- ------ ------------------------------------
002300* PAY007A 16/09/1991 RD     INITIAL VERSION.
002400*-----------------------------------------------------------------
002500* PAY007B 03/05/1995 KTN    REQ#0244 - HANDLE COMPARE WAS CASE
002600*                           SENSITIVE - NOW UPPERCASES BOTH
002700*                           SIDES BEFORE THE TABLE SEARCH.
002800*-----------------------------------------------------------------
002900* PAY007C 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                           PROGRAM, NO CHANGE REQUIRED.
003100*-----------------------------------------------------------------
003200* PAY007D 19/02/2009 LWK    REQ#4022 - ADDED WAAYU TO THE KNOWN
003300*                           HANDLE TABLE.
003400*-----------------------------------------------------------------
003420* PAY007E 08/03/2011 DL     REQ#5390 - THE EXACT-MATCH CHECK IN
003430*                           B130-CHECK-ONE-HANDLE WAS COMPARING
003440*                           THE WRONG 10 BYTES OF THE UPPERCASED
003450*                           HANDLE BUFFER (THE LAST 10 OF 256,
003460*                           NEVER POPULATED FOR A REAL HANDLE) -
003470*                           NOW COMPARES THE FIRST 10 BYTES,
003480*                           WHERE THE HANDLE ACTUALLY SITS, AND
003490*                           ONLY WHEN THE LENGTHS MATCH.
003500*-----------------------------------------------------------------
003520        EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004300                  ALPHABET WK-C-NATIVE IS NATIVE.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    NO FILES - PURE FIELD-FORMAT CHECKS ONLY.
004800
004900        EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500*    NO FILES.
005600
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                     PIC X(24) VALUE
006000     "** PROGRAM PAYVUPI  **".
006100
006200*-----------------------------------------------------------------
006300* KNOWN UPI HANDLE TABLE - HELD IN UPPER CASE.
006400*-----------------------------------------------------------------
006500 01  WK-C-HANDLE-TABLE-DATA.
006600     05  FILLER   PIC X(10)  VALUE "PAYTM".
006700     05  FILLER   PIC X(10)  VALUE "YBL".
006800     05  FILLER   PIC X(10)  VALUE "OKAXIS".
006900     05  FILLER   PIC X(10)  VALUE "OKHDFCBANK".
007000     05  FILLER   PIC X(10)  VALUE "OKICICI".
007100     05  FILLER   PIC X(10)  VALUE "OKSBI".
007200     05  FILLER   PIC X(10)  VALUE "PAYU".
007300     05  FILLER   PIC X(10)  VALUE "AIRTEL".
007400     05  FILLER   PIC X(10)  VALUE "PHONEPE".
007500     05  FILLER   PIC X(10)  VALUE "GPAY".
007600     05  FILLER   PIC X(10)  VALUE "AMAZONPAY".
007700     05  FILLER   PIC X(10)  VALUE "UPI".
007800     05  FILLER   PIC X(10)  VALUE "AXL".
007900     05  FILLER   PIC X(10)  VALUE "IBL".
008000     05  FILLER   PIC X(10)  VALUE "YESBANK".
008100     05  FILLER   PIC X(10)  VALUE "KVB".
008200     05  FILLER   PIC X(10)  VALUE "PAYZAPP".
008300     05  FILLER   PIC X(10)  VALUE "RBL".
008400     05  FILLER   PIC X(10)  VALUE "SBI".
008500     05  FILLER   PIC X(10)  VALUE "UNIONBANK".
008600     05  FILLER   PIC X(10)  VALUE "WAAYU".
008700 01  WK-C-HANDLE-TABLE REDEFINES WK-C-HANDLE-TABLE-DATA.
008800     05  WK-C-HANDLE-ENTRY      PIC X(10)
008900                                OCCURS 21 TIMES
009000                                INDEXED BY WK-X-HDL-IDX.
009100
009200 01  WK-C-WORK-AREA.
009300     05  WK-N-IDX               PIC 9(03) COMP.
009400     05  WK-N-ID-LEN            PIC 9(03) COMP.
009500     05  WK-N-AT-CNT            PIC 9(03) COMP.
009600     05  WK-N-AT-POS            PIC 9(03) COMP.
009700     05  WK-N-USER-LEN          PIC 9(03) COMP.
009800     05  WK-N-HANDLE-LEN        PIC 9(03) COMP.
009900     05  WK-C-HANDLE-UPPER      PIC X(256).
010000*    FIRST 10 BYTES ONLY - EVERY ENTRY IN THE KNOWN-HANDLE TABLE
010010*    IS 10 CHARS OR LESS, SO THE EXACT-MATCH COMPARE ONLY EVER
010020*    NEEDS TO LOOK AT THE FRONT OF THE (LEFT-JUSTIFIED) BUFFER.
010030     05  WK-C-HANDLE-UPPER-R REDEFINES WK-C-HANDLE-UPPER.
010100         10  WK-C-HANDLE-FIRST10 PIC X(10).
010200         10  FILLER              PIC X(246).
010300     05  WK-N-ENTRY-LEN         PIC 9(02) COMP.
010400     05  WK-N-J                 PIC 9(02) COMP.
010500     05  WK-N-SFX-START         PIC 9(03) COMP.
010600     05  WK-C-HANDLE-FOUND      PIC X(01).
010700     05  WK-C-CH                PIC X(01).
010750     05  WK-C-PHONE-AREA        PIC X(10).
010760     05  WK-C-PHONE-VIEW REDEFINES WK-C-PHONE-AREA.
010770         10  WK-C-PHONE-FIRST-DIGIT PIC X(01).
010780         10  WK-C-PHONE-REST        PIC X(09).
010800     05  FILLER                 PIC X(20).
010900
011000        EJECT
011100 LINKAGE SECTION.
011200*****************
011300     COPY VUPI.
011400
011500        EJECT
011600*******************************************
011700 PROCEDURE DIVISION USING WK-C-VUPI-RECORD.
011800*******************************************
011900 MAIN-MODULE.
012000     PERFORM A000-VALIDATE-UPI
012100        THRU A099-VALIDATE-UPI-EX.
012200     GOBACK.
012300
012400*-----------------------------------------------------------------
012500 A000-VALIDATE-UPI.
012600*-----------------------------------------------------------------
012700     INITIALIZE WK-C-VUPI-OUTPUT
012800                WK-C-WORK-AREA.
012900     PERFORM B100-CHECK-UPI-ID    THRU B199-CHECK-UPI-ID-EX.
013000     PERFORM B500-CHECK-UPI-PHONE THRU B599-CHECK-UPI-PHONE-EX.
013100     IF WK-C-VUPI-ERR-ID = "Y" OR WK-C-VUPI-ERR-PHONE = "Y"
013200        MOVE "PAY0002"          TO WK-C-VUPI-ERROR-CD
013300     END-IF.
013400 A099-VALIDATE-UPI-EX.
013500     EXIT.
013600
013700*-----------------------------------------------------------------
013800* CHECK THE VPA - USERNAME@HANDLE, EXACTLY ONE "@", USERNAME
013900* 1-255 CHARS, HANDLE AGAINST THE KNOWN TABLE OR THE FALLBACK
014000* PATTERN.
014100*-----------------------------------------------------------------
014200 B100-CHECK-UPI-ID.
014300     MOVE ZERO TO WK-N-ID-LEN WK-N-AT-CNT WK-N-AT-POS.
014400     PERFORM B110-SCAN-ID-LEN THRU B119-SCAN-ID-LEN-EX
014500         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 256.
014600     IF WK-N-ID-LEN = ZERO
014700        MOVE "Y"              TO WK-C-VUPI-ERR-ID
014800        GO TO B199-CHECK-UPI-ID-EX
014900     END-IF.
015000     PERFORM B120-COUNT-AT THRU B129-COUNT-AT-EX
015100         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > WK-N-ID-LEN.
015200     IF WK-N-AT-CNT NOT = 1
015300        MOVE "Y"              TO WK-C-VUPI-ERR-ID
015400        GO TO B199-CHECK-UPI-ID-EX
015500     END-IF.
015600     COMPUTE WK-N-USER-LEN = WK-N-AT-POS - 1.
015700     COMPUTE WK-N-HANDLE-LEN = WK-N-ID-LEN - WK-N-AT-POS.
015800     IF WK-N-USER-LEN < 1 OR WK-N-USER-LEN > 255
015900        MOVE "Y"              TO WK-C-VUPI-ERR-ID
016000        GO TO B199-CHECK-UPI-ID-EX
016100     END-IF.
016200     IF WK-N-HANDLE-LEN < 1
016300        MOVE "Y"              TO WK-C-VUPI-ERR-ID
016400        GO TO B199-CHECK-UPI-ID-EX
016500     END-IF.
016600     MOVE SPACES              TO WK-C-HANDLE-UPPER.
016700     MOVE WK-C-VUPI-ID(WK-N-AT-POS + 1 : WK-N-HANDLE-LEN)
016800                              TO WK-C-HANDLE-UPPER(1:WK-N-HANDLE-LEN).
016900     INSPECT WK-C-HANDLE-UPPER
016925        CONVERTING "abcdefghijklmnopqrstuvwxyz"
016950                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017000     MOVE "N"                 TO WK-C-HANDLE-FOUND.
017100     PERFORM B130-CHECK-ONE-HANDLE THRU B139-CHECK-ONE-HANDLE-EX
017200         VARYING WK-X-HDL-IDX FROM 1 BY 1
017300         UNTIL WK-X-HDL-IDX > 21 OR WK-C-HANDLE-FOUND = "Y".
017400     IF WK-C-HANDLE-FOUND NOT = "Y"
017500        IF WK-N-HANDLE-LEN < 2 OR WK-N-HANDLE-LEN > 63
017600           MOVE "Y"           TO WK-C-VUPI-ERR-ID
017700           GO TO B199-CHECK-UPI-ID-EX
017800        END-IF
017900        PERFORM B140-CHECK-FALLBACK-CH THRU B149-CHECK-FALLBACK-CH-EX
018000            VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > WK-N-HANDLE-LEN
018100            OR WK-C-VUPI-ERR-ID = "Y"
018200     END-IF.
018300 B199-CHECK-UPI-ID-EX.
018400     EXIT.
018500
018600 B110-SCAN-ID-LEN.
018700     IF WK-C-VUPI-ID(WK-N-IDX:1) NOT = SPACE
018800        MOVE WK-N-IDX            TO WK-N-ID-LEN
018900     END-IF.
019000 B119-SCAN-ID-LEN-EX.
019100     EXIT.
019200
019300 B120-COUNT-AT.
019400     IF WK-C-VUPI-ID(WK-N-IDX:1) = "@"
019500        ADD 1                    TO WK-N-AT-CNT
019600        IF WK-N-AT-CNT = 1
019700           MOVE WK-N-IDX         TO WK-N-AT-POS
019800        END-IF
019900     END-IF.
020000 B129-COUNT-AT-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400* ONE PASS OVER THE KNOWN HANDLE TABLE - EXACT MATCH, OR "."
020500* SUFFIX MATCH (E.G. "MYBANK.OKAXIS").
020600*-----------------------------------------------------------------
020700 B130-CHECK-ONE-HANDLE.
020800     MOVE ZERO TO WK-N-ENTRY-LEN.
020900     PERFORM B131-SCAN-ENTRY-LEN THRU B139-SCAN-ENTRY-LEN-EX
021000         VARYING WK-N-J FROM 1 BY 1 UNTIL WK-N-J > 10.
021100     IF WK-N-HANDLE-LEN = WK-N-ENTRY-LEN
021110           AND WK-C-HANDLE-FIRST10 = WK-C-HANDLE-ENTRY(WK-X-HDL-IDX)
021200        MOVE "Y"                 TO WK-C-HANDLE-FOUND
021300        GO TO B139-CHECK-ONE-HANDLE-EX
021400     END-IF.
021500     IF WK-N-HANDLE-LEN > WK-N-ENTRY-LEN
021600        COMPUTE WK-N-SFX-START = WK-N-HANDLE-LEN - WK-N-ENTRY-LEN
021700        IF WK-C-HANDLE-UPPER(WK-N-SFX-START:1) = "."
021800              AND WK-C-HANDLE-UPPER(WK-N-SFX-START + 1 : WK-N-ENTRY-LEN)
021900                 = WK-C-HANDLE-ENTRY(WK-X-HDL-IDX)(1:WK-N-ENTRY-LEN)
022000           MOVE "Y"              TO WK-C-HANDLE-FOUND
022100        END-IF
022200     END-IF.
022300 B139-CHECK-ONE-HANDLE-EX.
022400     EXIT.
022500
022600 B131-SCAN-ENTRY-LEN.
022700     IF WK-C-HANDLE-ENTRY(WK-X-HDL-IDX)(WK-N-J:1) NOT = SPACE
022800        MOVE WK-N-J              TO WK-N-ENTRY-LEN
022900     END-IF.
023000 B139-SCAN-ENTRY-LEN-EX.
023100     EXIT.
023200
023300*-----------------------------------------------------------------
023400* FALLBACK HANDLE PATTERN - LETTERS, DIGITS, DOT, HYPHEN ONLY.
023500*-----------------------------------------------------------------
023600 B140-CHECK-FALLBACK-CH.
023700     MOVE WK-C-HANDLE-UPPER(WK-N-IDX:1) TO WK-C-CH.
023800     IF WK-C-CH NOT ALPHABETIC-UPPER
023900           AND WK-C-CH NOT NUMERIC
024000           AND WK-C-CH NOT = "." AND WK-C-CH NOT = "-"
024100        MOVE "Y"                 TO WK-C-VUPI-ERR-ID
024200     END-IF.
024300 B149-CHECK-FALLBACK-CH-EX.
024400     EXIT.
024500
024600*-----------------------------------------------------------------
024700* OPTIONAL 10-DIGIT MOBILE NUMBER - FIRST DIGIT 6 THROUGH 9.
024800*-----------------------------------------------------------------
024900 B500-CHECK-UPI-PHONE.
025000     IF WK-C-VUPI-PHONE = SPACES
025100        GO TO B599-CHECK-UPI-PHONE-EX
025200     END-IF.
025250     MOVE WK-C-VUPI-PHONE     TO WK-C-PHONE-AREA.
025300     IF WK-C-VUPI-PHONE NOT NUMERIC
025400        MOVE "Y"                 TO WK-C-VUPI-ERR-PHONE
025500        GO TO B599-CHECK-UPI-PHONE-EX
025600     END-IF.
025700     IF WK-C-PHONE-FIRST-DIGIT < "6" OR WK-C-PHONE-FIRST-DIGIT > "9"
025800        MOVE "Y"                 TO WK-C-VUPI-ERR-PHONE
025900     END-IF.
026000 B599-CHECK-UPI-PHONE-EX.
026100     EXIT.
026200
026300******************************************************************
026400*************** END OF PROGRAM SOURCE - PAYVUPI ****************
026500******************************************************************

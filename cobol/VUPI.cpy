000100* VUPI.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYVUPI
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY007A 16/09/1991 UPI FIELD-FORMAT VALIDATOR - VPA
000700*                    USERNAME@HANDLE CHECK, OPTIONAL PHONE
000800*                    NUMBER CHECK - INITIAL VERSION.
000900* ----------------------------------------------------------
001000    01  WK-C-VUPI-RECORD.
001100        05  WK-C-VUPI-INPUT.
001200            10  WK-C-VUPI-ID          PIC X(256).
001300            10  WK-C-VUPI-PHONE       PIC X(010).
001400            10  FILLER                PIC X(010).
001500        05  WK-C-VUPI-OUTPUT.
001600            10  WK-C-VUPI-ERROR-CD    PIC X(07).
001700            10  WK-C-VUPI-ERR-ID      PIC X(01).
001800            10  WK-C-VUPI-ERR-PHONE   PIC X(01).
001900            10  FILLER                PIC X(10).

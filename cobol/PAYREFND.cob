000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYREFND.
000400 AUTHOR.         DESMOND LEE.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   12 DEC 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS THE REFUND-PAYMENT BATCH DRIVER - THE
001100*              COMPANION STEP TO PAYINIT, NORMALLY RUN LATER IN
001200*              THE SAME CYCLE AGAINST THE MASTER PAYINIT BUILT.
001300*              FOR EVERY REFUND REQUEST ON PFSRFRQ IT LOOKS UP
001400*              THE PAYMENT BY PAYMENT-ID, WRITES A TRANSACTION
001500*              RECORD FOR THE REFUND, DISPATCHES TO THE SAME
001600*              PROVIDER THE PAYMENT WAS INITIATED THROUGH, AND
001700*              REWRITES BOTH THE TRANSACTION AND THE PAYMENT
001800*              RECORD WITH THE OUTCOME.  UNLIKE INITIATION, A
001900*              FAILED PROVIDER DISPATCH ON REFUND DOES NOT ABORT
002000*              THE RUN - IT MARKS THE TRANSACTION FAILED AND THE
002100*              PAYMENT RECORD IS LEFT AS IT WAS, AND THE NEXT
002200*              REQUEST IS PROCESSED.
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* TAG     DATE       DEV    DESCRIPTION
002800*------- ---------- ------ ------------------------------------
002900* PAY016A 12/12/1991 DL     INITIAL VERSION.
003000*-----------------------------------------------------------------
003100* PAY016B 21/11/1998 KTN    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003200*                           STORED OR COMPARED IN THIS PROGRAM,
003300*                           NO CHANGE REQUIRED.
003400*-----------------------------------------------------------------
003500* PAY016C 12/06/2006 LWK    REQ#3301 - TRANSACTION LOG MOVED TO
003600*                           RELATIVE ORGANISATION SO THE FAILED/
003700*                           REFUNDED OUTCOME CAN BE REWRITTEN IN
003800*                           PLACE, IN STEP WITH THE PAYMENT
003900*                           MASTER CHANGE - AND PAYMENT MASTER
004000*                           REWRITE NOW GOES STRAIGHT TO THE
004100*                           RELATIVE KEY PAYFIND HANDS BACK
004200*                           INSTEAD OF RUNNING ITS OWN SCAN.
004300*-----------------------------------------------------------------
004400        EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RFRQFILE ASSIGN TO PYRFRQF
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS WK-C-FILE-STATUS.
005800
005900     SELECT PYMASTER ASSIGN TO DATABASE-PYMASTER
006000     ORGANIZATION IS RELATIVE
006100     ACCESS MODE IS DYNAMIC
006200     RELATIVE KEY IS WK-N-PFSPAYM-RELKEY
006300     FILE STATUS IS WK-C-FILE-STATUS.
006400
006500     SELECT PYTRANS ASSIGN TO DATABASE-PYTRANS
006600     ORGANIZATION IS RELATIVE
006700     ACCESS MODE IS DYNAMIC
006800     RELATIVE KEY IS WK-N-PFSTXN-RELKEY
006900     FILE STATUS IS WK-C-FILE-STATUS.
007000
007100        EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  RFRQFILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  RFRQFILE-REC.
008000     COPY PFSRFRQ.
008100
008200 FD  PYMASTER
008300     LABEL RECORDS ARE STANDARD.
008400 01  PYMASTER-REC.
008500     COPY PFSPAYM.
008600
008700 FD  PYTRANS
008800     LABEL RECORDS ARE STANDARD.
008900 01  PYTRANS-REC.
009000     COPY PFSTXN.
009100
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                     PIC X(24) VALUE
009500     "** PROGRAM PAYREFND **".
009600
009700 77  WK-N-PFSPAYM-RELKEY        PIC 9(09) COMP VALUE ZERO.
009800 77  WK-N-PFSTXN-RELKEY         PIC 9(09) COMP VALUE ZERO.
009900
010000 01  WK-C-WORK-AREA.
010100     05  WK-C-RFRQ-EOF-SW       PIC X(01).
010200         88  WK-C-RFRQ-EOF-REACHED        VALUE "Y".
010300     05  FILLER                 PIC X(20).
010400
010500 01  WK-C-COMMON.
010600     COPY PAYCMWS.
010700
010800        EJECT
010900*    NO LINKAGE - THIS IS A MAIN BATCH PROGRAM, NOT A CALLED
011000*    ROUTINE.  THE COPY MEMBERS BELOW ARE WORKING-STORAGE FOR
011100*    EACH CALL-OUT TO THE LOOKUP AND DISPATCH ROUTINES.
011200
011300 01  WK-C-FIND-RECORD.
011400     COPY FIND.
011500 01  WK-C-PROV-RECORD.
011600     COPY PROV.
011700 01  WK-C-GKEY-RECORD.
011800     COPY GKEY.
011900
012000        EJECT
012100*********************
012200 PROCEDURE DIVISION.
012300*********************
012400 MAIN-MODULE.
012500     PERFORM A000-INITIALISE     THRU A099-INITIALISE-EX.
012600     PERFORM B000-PROCESS-ONE-REQUEST
012700        THRU B099-PROCESS-ONE-REQUEST-EX
012800        UNTIL WK-C-RFRQ-EOF-REACHED.
012900     PERFORM Z000-END-PROGRAM-ROUTINE
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.
013100     STOP RUN.
013200
013300*-----------------------------------------------------------------
013400 A000-INITIALISE.
013500*-----------------------------------------------------------------
013600     MOVE "N"                   TO WK-C-RFRQ-EOF-SW.
013700     MOVE ZERO                  TO WK-N-PFSTXN-RELKEY.
013800     OPEN INPUT RFRQFILE.
013900     IF NOT WK-C-SUCCESSFUL
014000        DISPLAY "PAYREFND - OPEN FILE ERROR - RFRQFILE"
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200        GO TO Y900-ABNORMAL-TERMINATION
014300     END-IF.
014400     OPEN I-O PYMASTER.
014500     IF NOT WK-C-SUCCESSFUL
014600        DISPLAY "PAYREFND - OPEN FILE ERROR - PYMASTER"
014700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800        GO TO Y900-ABNORMAL-TERMINATION
014900     END-IF.
015000     OPEN OUTPUT PYTRANS.
015100     IF NOT WK-C-SUCCESSFUL
015200        DISPLAY "PAYREFND - OPEN FILE ERROR - PYTRANS"
015300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400        GO TO Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600     PERFORM C100-READ-RFRQ      THRU C199-READ-RFRQ-EX.
015700 A099-INITIALISE-EX.
015800     EXIT.
015900
016000*-----------------------------------------------------------------
016100 B000-PROCESS-ONE-REQUEST.
016200*-----------------------------------------------------------------
016300     IF WK-C-RFRQ-EOF-REACHED
016400        GO TO B099-PROCESS-ONE-REQUEST-EX
016500     END-IF.
016600     PERFORM E000-REFUND-PAYMENT THRU E099-REFUND-PAYMENT-EX.
016700     PERFORM C100-READ-RFRQ      THRU C199-READ-RFRQ-EX.
016800 B099-PROCESS-ONE-REQUEST-EX.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200 C100-READ-RFRQ.
017300*-----------------------------------------------------------------
017400     READ RFRQFILE
017500        AT END MOVE "Y"         TO WK-C-RFRQ-EOF-SW
017600     END-READ.
017700     IF NOT WK-C-RFRQ-EOF-REACHED AND NOT WK-C-SUCCESSFUL
017800        DISPLAY "PAYREFND - READ FILE ERROR - RFRQFILE"
017900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000        GO TO Y900-ABNORMAL-TERMINATION
018100     END-IF.
018200 C199-READ-RFRQ-EX.
018300     EXIT.
018400
018500*-----------------------------------------------------------------
018600* LOOK UP THE PAYMENT, WRITE THE TRANSACTION, DISPATCH THE
018700* REFUND AND REWRITE BOTH RECORDS WITH THE OUTCOME - THE
018800* REWRITES HAPPEN NO MATTER WHICH WAY THE DISPATCH GOES.
018900*-----------------------------------------------------------------
019000 E000-REFUND-PAYMENT.
019100     MOVE SPACES                TO WK-C-FIND-RECORD.
019200     MOVE PFSRFRQ-PAYMENT-ID       TO WK-C-FIND-PAYMENT-ID.
019300     CALL "PAYFIND"             USING WK-C-FIND-RECORD.
019400     IF WK-C-FIND-ERROR-CD NOT = SPACES
019500        DISPLAY "PAYREFND - PAYMENT LOOKUP ABENDED - "
019600                WK-C-FIND-ERROR-CD
019700        GO TO Y900-ABNORMAL-TERMINATION
019800     END-IF.
019900     IF WK-C-FIND-FOUND NOT = "Y"
020000        DISPLAY "PAYREFND - PAYMENT NOT FOUND - "
020100                PFSRFRQ-PAYMENT-ID
020200        GO TO E099-REFUND-PAYMENT-EX
020300     END-IF.
020400     MOVE WK-C-FIND-PAYREC      TO PYMASTER-REC.
020500     MOVE WK-C-FIND-RELKEY      TO WK-N-PFSPAYM-RELKEY.
020600     PERFORM E100-BUILD-TXN-REC THRU E199-BUILD-TXN-REC-EX.
020700     PERFORM E200-WRITE-TXN-REC THRU E299-WRITE-TXN-REC-EX.
020800     PERFORM E300-DISPATCH-REFUND
020900        THRU E399-DISPATCH-REFUND-EX.
021000     PERFORM E400-REWRITE-TXN-REC THRU E499-REWRITE-TXN-REC-EX.
021100     PERFORM E500-REWRITE-PAYMENT-REC
021200        THRU E599-REWRITE-PAYMENT-REC-EX.
021300     DISPLAY "PAYREFND - PAYMENT-ID " PFSPAYM-PAYMENT-ID
021400             " TXN STATUS " PFSTXN-STATUS
021500             " PAYMENT STATUS " PFSPAYM-STATUS.
021600 E099-REFUND-PAYMENT-EX.
021700     EXIT.
021800
021900 E100-BUILD-TXN-REC.
022000     MOVE SPACES                TO WK-C-GKEY-RECORD.
022100     CALL "PAYGKEY"             USING WK-C-GKEY-RECORD.
022200     MOVE SPACES                TO PYTRANS-REC.
022300     MOVE WK-C-GKEY-VALUE       TO PFSTXN-TRANSACTION-ID.
022400     MOVE PFSPAYM-PAYMENT-ID    TO PFSTXN-PAYMENT-ID.
022500     MOVE "REFUND"              TO PFSTXN-TYPE.
022600     MOVE PFSRFRQ-AMOUNT           TO PFSTXN-AMOUNT.
022700     MOVE "REFUND_INITIATED"    TO PFSTXN-STATUS.
022800     MOVE PFSRFRQ-REASON           TO PFSTXN-DESCRIPTION.
022900 E199-BUILD-TXN-REC-EX.
023000     EXIT.
023100
023200 E200-WRITE-TXN-REC.
023300     ADD 1                      TO WK-N-PFSTXN-RELKEY.
023400     WRITE PYTRANS-REC
023500        INVALID KEY
023600           DISPLAY "PAYREFND - WRITE ERROR - PYTRANS, KEY "
023700                   WK-N-PFSTXN-RELKEY
023800           GO TO Y900-ABNORMAL-TERMINATION
023900     END-WRITE.
024000     IF NOT WK-C-SUCCESSFUL
024100        DISPLAY "PAYREFND - WRITE FILE ERROR - PYTRANS"
024200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300        GO TO Y900-ABNORMAL-TERMINATION
024400     END-IF.
024500 E299-WRITE-TXN-REC-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900* ON SUCCESS THE PAYMENT MOVES TO REFUNDED ALONGSIDE THE
025000* TRANSACTION - ON FAILURE ONLY THE TRANSACTION IS MARKED
025100* FAILED, THE PAYMENT RECORD KEEPS ITS EXISTING STATUS, AND
025200* PROCESSING CONTINUES WITH THE NEXT REQUEST.
025300*-----------------------------------------------------------------
025400 E300-DISPATCH-REFUND.
025500     MOVE SPACES                TO WK-C-PROV-RECORD.
025600     MOVE PFSPAYM-PROVIDER      TO WK-C-PROV-CODE.
025700     MOVE "REFUND"              TO WK-C-PROV-ACTION.
025800     MOVE PFSPAYM-PAYMENT-ID    TO WK-C-PROV-PAYMENT-ID.
025900     CALL "PAYPROV"             USING WK-C-PROV-RECORD.
026000     IF WK-C-PROV-ERROR-CD NOT = SPACES
026100        MOVE "FAILED"           TO PFSTXN-STATUS
026200        DISPLAY "PAYREFND - PROVIDER REFUND FAILED - "
026300                WK-C-PROV-ERROR-CD
026400     ELSE
026500        MOVE "REFUNDED"         TO PFSTXN-STATUS
026600        MOVE "REFUNDED"         TO PFSPAYM-STATUS
026700     END-IF.
026800 E399-DISPATCH-REFUND-EX.
026900     EXIT.
027000
027100 E400-REWRITE-TXN-REC.
027200     REWRITE PYTRANS-REC
027300        INVALID KEY
027400           DISPLAY "PAYREFND - REWRITE ERROR - PYTRANS, KEY "
027500                   WK-N-PFSTXN-RELKEY
027600           GO TO Y900-ABNORMAL-TERMINATION
027700     END-REWRITE.
027800     IF NOT WK-C-SUCCESSFUL
027900        DISPLAY "PAYREFND - REWRITE FILE ERROR - PYTRANS"
028000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028100        GO TO Y900-ABNORMAL-TERMINATION
028200     END-IF.
028300 E499-REWRITE-TXN-REC-EX.
028400     EXIT.
028500
028600 E500-REWRITE-PAYMENT-REC.
028700     REWRITE PYMASTER-REC
028800        INVALID KEY
028900           DISPLAY "PAYREFND - REWRITE ERROR - PYMASTER, KEY "
029000                   WK-N-PFSPAYM-RELKEY
029100           GO TO Y900-ABNORMAL-TERMINATION
029200     END-REWRITE.
029300     IF NOT WK-C-SUCCESSFUL
029400        DISPLAY "PAYREFND - REWRITE FILE ERROR - PYMASTER"
029500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600        GO TO Y900-ABNORMAL-TERMINATION
029700     END-IF.
029800 E599-REWRITE-PAYMENT-REC-EX.
029900     EXIT.
030000
030100*-----------------------------------------------------------------
030200 Y900-ABNORMAL-TERMINATION.
030300*-----------------------------------------------------------------
030400     PERFORM Z000-END-PROGRAM-ROUTINE
030500        THRU Z999-END-PROGRAM-ROUTINE-EX.
030600     STOP RUN.
030700
030800*-----------------------------------------------------------------
030900 Z000-END-PROGRAM-ROUTINE.
031000*-----------------------------------------------------------------
031100     CLOSE RFRQFILE.
031200     IF NOT WK-C-SUCCESSFUL
031300        DISPLAY "PAYREFND - CLOSE FILE ERROR - RFRQFILE"
031400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031500     END-IF.
031600     CLOSE PYMASTER.
031700     IF NOT WK-C-SUCCESSFUL
031800        DISPLAY "PAYREFND - CLOSE FILE ERROR - PYMASTER"
031900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032000     END-IF.
032100     CLOSE PYTRANS.
032200     IF NOT WK-C-SUCCESSFUL
032300        DISPLAY "PAYREFND - CLOSE FILE ERROR - PYTRANS"
032400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032500     END-IF.
032600 Z999-END-PROGRAM-ROUTINE-EX.
032700     EXIT.
032800
032900******************************************************************
033000*************** END OF PROGRAM SOURCE - PAYREFND ***************
033100******************************************************************

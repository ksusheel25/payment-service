000100* VBEN.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYVBEN
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY009A 07/10/1991 BENEFICIARY FIELD-FORMAT VALIDATOR -
000700*                    BENEFICIARY ID, IFSC CODE, ACCOUNT
000800*                    NUMBER - INITIAL VERSION.
000900* ----------------------------------------------------------
001000    01  WK-C-VBEN-RECORD.
001100        05  WK-C-VBEN-INPUT.
001200            10  WK-C-VBEN-ID          PIC X(100).
001300            10  WK-C-VBEN-IFSC        PIC X(011).
001400            10  WK-C-VBEN-ACCT-NO     PIC X(018).
001500        05  WK-C-VBEN-OUTPUT.
001600            10  WK-C-VBEN-ERROR-CD    PIC X(07).
001700            10  WK-C-VBEN-ERR-ID      PIC X(01).
001800            10  WK-C-VBEN-ERR-IFSC    PIC X(01).
001900            10  WK-C-VBEN-ERR-ACCT    PIC X(01).
002000            10  FILLER                PIC X(10).

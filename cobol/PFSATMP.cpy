000100* PFSATMP.CPYBK
000200     05  PFSATMP-RECORD                PIC X(120).
000300*  05  PFSATMP-RECORD                 PIC X(096).
000400* I-O FORMAT: PFSATMPR  FROM FILE PFSATMP   OF LIBRARY PAYLIB
000500*
000600     05  PFSATMPR  REDEFINES PFSATMP-RECORD.
000700         06  PFSATMP-ATTEMPT-ID        PIC X(36).
000800*                                    ATTEMPT IDENTIFIER
000900         06  PFSATMP-PAYMENT-ID        PIC X(36).
001000*                                    FK TO PFSPAYM-PAYMENT-ID
001100         06  PFSATMP-PROVIDER          PIC X(10).
001200*                                    PROVIDER THIS ATTEMPT TARGETED
001300         06  PFSATMP-ATTEMPT-NO        PIC 9(04) COMP.
001400*                                    1-BASED ATTEMPT SEQUENCE NO
001500         06  PFSATMP-STATUS            PIC X(16).
001600*                                    FREE-TEXT ATTEMPT STATUS
001700         06  FILLER                    PIC X(18).
001800*                                    RESERVED FOR FUTURE USE

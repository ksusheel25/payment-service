000100* VXFLD.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYVXFLD
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY010A 21/10/1991 CROSS-FIELD REQUEST VALIDATOR - PROVIDER/
000700*                    METHOD CONSISTENCY, DETAILS-BLOCK-PER-
000800*                    PROVIDER, DETAILS-BLOCK-PER-METHOD,
000900*                    BENEFICIARY-REQUIRED-BY-ORDER-TYPE -
001000*                    INITIAL VERSION.
001100* ----------------------------------------------------------
001200*
001300*    RETURN STATUS:
001400*    A0 - REQUEST PASSED ALL CROSS-FIELD CHECKS
001500*    E1 - PROVIDER/METHOD MISMATCH
001600*    E2 - WRONG DETAILS BLOCK PRESENT FOR PROVIDER
001700*    E3 - WRONG DETAILS BLOCK PRESENT FOR METHOD
001800*    E4 - BENEFICIARY DETAILS REQUIRED FOR ORDER TYPE
001900*
002000    01  WK-C-VXFLD-RECORD.
002100        05  WK-C-VXFLD-INPUT.
002200            10  WK-C-VXFLD-PROVIDER   PIC X(10).
002300            10  WK-C-VXFLD-METHOD     PIC X(12).
002400            10  WK-C-VXFLD-ORDER-TYPE PIC X(12).
002500            10  WK-C-VXFLD-CARD-PRES  PIC X(01).
002600            10  WK-C-VXFLD-UPI-PRES   PIC X(01).
002700            10  WK-C-VXFLD-NBK-PRES   PIC X(01).
002800            10  WK-C-VXFLD-BEN-PRES   PIC X(01).
002900        05  WK-C-VXFLD-OUTPUT.
003000            10  WK-C-VXFLD-STATUS     PIC X(02).
003100            10  WK-C-VXFLD-MESSAGE    PIC X(60).
003200            10  FILLER                PIC X(10).

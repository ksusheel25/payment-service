000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYFIND.
000400 AUTHOR.         R. DORAI.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   25 NOV 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE THAT LOOKS UP THE
001100*              PAYMENT MASTER BY PAYMENT-ID FOR REFUND
001200*              PROCESSING - AS WITH PAYLKUP, THE MASTER HAS NO
001300*              KEYED ACCESS PATH ON THIS BUILD SO THE LOOKUP IS
001400*              A STRAIGHT SEQUENTIAL SCAN.  ON A MATCH THE FULL
001500*              PAYMENT RECORD IS RETURNED TO THE CALLER SO
001600*              PAYREFND CAN REWRITE IT AFTER THE REFUND
001700*              DISPATCH.  CALLED BY PAYREFND.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG     DATE       DEV    DESCRIPTION
002300*------- ---------- ------ ------------------------------------
002400* PAY013A 25/11/1991 RD     INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* PAY013B 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                           PROGRAM, NO CHANGE REQUIRED.
002800*-----------------------------------------------------------------
002900* PAY013C 12/06/2006 LWK    REQ#3301 - MASTER MOVED FROM AN
003000*                           INDEXED FILE TO A RELATIVE-ORGANISED
003100*                           ONE ON THE NEW BUILD - LOOKUP
003200*                           REWRITTEN AS A SEQUENTIAL SCAN, IN
003300*                           STEP WITH THE PAYLKUP CHANGE.
003350*-----------------------------------------------------------------
003360* PAY013D 12/06/2006 LWK    REQ#3301 - NOW RETURNS THE RELATIVE
003370*                           KEY OF THE MATCHED RECORD SO PAYREFND
003380*                           CAN REWRITE IT DIRECTLY.
003400*-----------------------------------------------------------------
003500        EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PYMASTER ASSIGN TO DATABASE-PYMASTER
004700     ORGANIZATION IS RELATIVE
004800     ACCESS MODE IS SEQUENTIAL
004900     FILE STATUS IS WK-C-FILE-STATUS.
005000
005100        EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  PYMASTER
005800     LABEL RECORDS ARE STANDARD.
005850 01  PYMASTER-REC.
005900     COPY PFSPAYM.
006000
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                     PIC X(24) VALUE
006400     "** PROGRAM PAYFIND  **".
006500
006550 77  WK-N-SCAN-RELKEY           PIC 9(09) COMP VALUE ZERO.
006600 01  WK-C-WORK-AREA.
006700     05  WK-C-EOF-SW            PIC X(01).
006800         88  WK-C-EOF-REACHED             VALUE "Y".
006900     05  FILLER                 PIC X(20).
006910
006920 01  WK-C-DIAG-DATE             PIC 9(06).
006930 01  WK-C-DIAG-DATE-R REDEFINES WK-C-DIAG-DATE.
006940     05  WK-N-DIAG-YY           PIC 9(02).
006950     05  WK-N-DIAG-MM           PIC 9(02).
006960     05  WK-N-DIAG-DD           PIC 9(02).
006970
006980*    QUICK-REJECT ON THE FIRST HALF OF THE PAYMENT-ID BEFORE THE
006990*    FULL 36-BYTE COMPARE ON EVERY RECORD SCANNED.
007000 01  WK-C-PAYID-AREA            PIC X(36).
007010 01  WK-C-PAYID-HALVES REDEFINES WK-C-PAYID-AREA.
007020     05  WK-C-PAYID-FIRST-18    PIC X(18).
007030     05  WK-C-PAYID-LAST-18     PIC X(18).
007040
007041*    SECOND BYTE OF THE AS/400 FILE STATUS DISTINGUISHES A
007042*    PERMANENT I/O ERROR FROM A TRANSIENT ONE ON THIS BUILD.
007043 01  WK-C-DIAG-STATUS-AREA      PIC X(02).
007044 01  WK-C-DIAG-STATUS-VIEW REDEFINES WK-C-DIAG-STATUS-AREA.
007045     05  WK-C-DIAG-STATUS-1     PIC X(01).
007046     05  WK-C-DIAG-STATUS-2     PIC X(01).
007047
007050 01  WK-C-COMMON.
007200     COPY PAYCMWS.
007300
007400        EJECT
007500 LINKAGE SECTION.
007600*****************
007700     COPY FIND.
007800
007900        EJECT
008000*********************************************
008100 PROCEDURE DIVISION USING WK-C-FIND-RECORD.
008200*********************************************
008300 MAIN-MODULE.
008400     PERFORM A000-OPEN-MASTER    THRU A099-OPEN-MASTER-EX.
008500     PERFORM B000-SCAN-MASTER    THRU B099-SCAN-MASTER-EX.
008600     PERFORM Z000-END-PROGRAM-ROUTINE
008650        THRU Z999-END-PROGRAM-ROUTINE-EX.
008700     EXIT PROGRAM.
008800
008900*-----------------------------------------------------------------
009000 A000-OPEN-MASTER.
009100*-----------------------------------------------------------------
009200     INITIALIZE WK-C-FIND-OUTPUT.
009250     MOVE WK-C-FIND-PAYMENT-ID  TO WK-C-PAYID-AREA.
009300     MOVE "N"                   TO WK-C-EOF-SW.
009400     OPEN INPUT PYMASTER.
009500     IF NOT WK-C-SUCCESSFUL
009550        MOVE WK-C-FILE-STATUS   TO WK-C-DIAG-STATUS-AREA
009600        DISPLAY "PAYFIND - OPEN FILE ERROR - PYMASTER"
009650        ACCEPT WK-C-DIAG-DATE FROM DATE
009660        DISPLAY "AS OF " WK-N-DIAG-MM "/" WK-N-DIAG-DD "/"
009670                WK-N-DIAG-YY
009700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009710        IF WK-C-DIAG-STATUS-2 = "9"
009720           DISPLAY "PAYFIND - PERMANENT I/O ERROR"
009730        END-IF
009800        GO TO Y900-ABNORMAL-TERMINATION
009900     END-IF.
010000 A099-OPEN-MASTER-EX.
010100     EXIT.
010200
010300*-----------------------------------------------------------------
010400* SEQUENTIAL SCAN - STOPS ON END OF FILE OR ON THE FIRST MATCH.
010500*-----------------------------------------------------------------
010600 B000-SCAN-MASTER.
010700     PERFORM B100-READ-MASTER THRU B199-READ-MASTER-EX
010800         UNTIL WK-C-EOF-REACHED
010900         OR WK-C-FIND-FOUND = "Y".
011000 B099-SCAN-MASTER-EX.
011100     EXIT.
011200
011300 B100-READ-MASTER.
011400     READ PYMASTER
011500        AT END
011600           MOVE "Y"             TO WK-C-EOF-SW
011700        NOT AT END
011750           ADD 1                TO WK-N-SCAN-RELKEY
011760           IF PFSPAYM-PAYMENT-ID(1:18) = WK-C-PAYID-FIRST-18
011770              AND PFSPAYM-PAYMENT-ID = WK-C-PAYID-AREA
011900              MOVE "Y"          TO WK-C-FIND-FOUND
011950              MOVE WK-N-SCAN-RELKEY TO WK-C-FIND-RELKEY
012000              MOVE PFSPAYM-RECORD TO WK-C-FIND-PAYREC
012100           END-IF
012200     END-READ.
012300     IF NOT WK-C-END-OF-FILE AND NOT WK-C-SUCCESSFUL
012400        DISPLAY "PAYFIND - READ FILE ERROR - PYMASTER"
012500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600        GO TO Y900-ABNORMAL-TERMINATION
012700     END-IF.
012800 B199-READ-MASTER-EX.
012900     EXIT.
013000
013100*-----------------------------------------------------------------
013200 Y900-ABNORMAL-TERMINATION.
013300*-----------------------------------------------------------------
013400     MOVE "PAY0091"             TO WK-C-FIND-ERROR-CD.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.
013700     EXIT PROGRAM.
013800*-----------------------------------------------------------------
013900 Z000-END-PROGRAM-ROUTINE.
014000*-----------------------------------------------------------------
014100     CLOSE PYMASTER.
014200     IF NOT WK-C-SUCCESSFUL
014300        DISPLAY "PAYFIND - CLOSE FILE ERROR - PYMASTER"
014400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500     END-IF.
014600 Z999-END-PROGRAM-ROUTINE-EX.
014700     EXIT.
014800
014900******************************************************************
015000*************** END OF PROGRAM SOURCE - PAYFIND ****************
015100******************************************************************

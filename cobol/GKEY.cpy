000100* GKEY.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYGKEY
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY014A 02/12/1991 SURROGATE KEY GENERATOR - NO ID CARRIED
000700*                    ON THE INBOUND REQUEST RECORDS, SO THIS
000800*                    ROUTINE MANUFACTURES ONE - INITIAL
000900*                    VERSION.
001000* ----------------------------------------------------------
001100    01  WK-C-GKEY-RECORD.
001200        05  WK-C-GKEY-OUTPUT.
001300            10  WK-C-GKEY-VALUE       PIC X(36).
001400            10  FILLER                PIC X(10).

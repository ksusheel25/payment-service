000100* PFSRFRQ.CPYBK
000200* HISTORY OF MODIFICATION:
000300* ================================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------------
000600* PAY033A 14/09/2003 REQ#1187 - REFUND REQUEST INPUT LAYOUT -
000700*                    INITIAL VERSION.
000800* ----------------------------------------------------------------
000900     05  PFSRFRQ-RECORD                PIC X(250).
001100* I-O FORMAT: PFSRFRQR  FROM FILE PFSRFRQ   OF LIBRARY PAYLIB
001200*
001300     05  PFSRFRQR  REDEFINES PFSRFRQ-RECORD.
001400         06  PFSRFRQ-PAYMENT-ID        PIC X(36).
001500*                                    PAYMENT BEING REFUNDED
001600         06  PFSRFRQ-AMOUNT            PIC S9(9)V99 COMP-3.
001700*                                    REFUND AMOUNT
001800         06  PFSRFRQ-REASON            PIC X(200).
001900*                                    FREE-TEXT REASON
002000         06  FILLER                    PIC X(08).
002100*                                    RESERVED FOR FUTURE USE

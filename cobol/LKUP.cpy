000100* LKUP.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYLKUP
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY012A 18/11/1991 IDEMPOTENCY-KEY LOOKUP AGAINST THE
000700*                    PAYMENT MASTER - INITIAL VERSION.
000800* ----------------------------------------------------------
000900    01  WK-C-LKUP-RECORD.
001000        05  WK-C-LKUP-INPUT.
001100            10  WK-C-LKUP-IDEMKEY     PIC X(64).
001200        05  WK-C-LKUP-OUTPUT.
001300            10  WK-C-LKUP-FOUND       PIC X(01).
001400            10  WK-C-LKUP-ERROR-CD    PIC X(07).
001500            10  FILLER                PIC X(10).

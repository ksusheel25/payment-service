000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYLKUP.
000400 AUTHOR.         R. DORAI.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   18 NOV 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE THAT LOOKS UP THE
001100*              PAYMENT MASTER BY IDEMPOTENCY KEY - THE MASTER
001200*              HAS NO KEYED ACCESS PATH ON THIS BUILD (RELATIVE
001300*              ORGANISATION ONLY, NO ALTERNATE INDEX), SO THE
001400*              LOOKUP IS A STRAIGHT SEQUENTIAL SCAN OF EVERY
001500*              RECORD STOPPING AS SOON AS A MATCH IS FOUND OR
001600*              END OF FILE IS REACHED.  CALLED BY PAYINIT BEFORE
001700*              A NEW PAYMENT RECORD IS WRITTEN.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG     DATE       DEV    DESCRIPTION
002300*------- ---------- ------ ------------------------------------
002400* PAY012A 18/11/1991 RD     INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* PAY012B 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                           PROGRAM, NO CHANGE REQUIRED.
002800*-----------------------------------------------------------------
002900* PAY012C 12/06/2006 LWK    REQ#3301 - MASTER MOVED FROM AN
003000*                           INDEXED FILE TO A RELATIVE-ORGANISED
003100*                           ONE ON THE NEW BUILD - LOOKUP
003200*                           REWRITTEN AS A SEQUENTIAL SCAN.
003250*-----------------------------------------------------------------
003260* PAY012D 09/04/2007 RD     REQ#3560 - QUICK-REJECT ON THE FIRST
003270*                           HALF OF THE IDEMPOTENCY KEY BEFORE THE
003280*                           FULL 64-BYTE COMPARE, AND A SECOND-
003290*                           BYTE FILE STATUS CHECK ON I/O ERRORS
003300*                           SO PERMANENT VERSUS TRANSIENT ERRORS
003310*                           ARE CALLED OUT SEPARATELY IN THE LOG.
003320*-----------------------------------------------------------------
003400        EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PYMASTER ASSIGN TO DATABASE-PYMASTER
004600     ORGANIZATION IS RELATIVE
004700     ACCESS MODE IS SEQUENTIAL
004800     FILE STATUS IS WK-C-FILE-STATUS.
004900
005000        EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  PYMASTER
005700     LABEL RECORDS ARE STANDARD.
005750 01  PYMASTER-REC.
005800     COPY PFSPAYM.
005900
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                     PIC X(24) VALUE
006300     "** PROGRAM PAYLKUP  **".
006400
006500 01  WK-C-WORK-AREA.
006600     05  WK-C-EOF-SW            PIC X(01).
006700         88  WK-C-EOF-REACHED             VALUE "Y".
006800     05  FILLER                 PIC X(20).
006810
006820 01  WK-C-DIAG-DATE             PIC 9(06).
006830 01  WK-C-DIAG-DATE-R REDEFINES WK-C-DIAG-DATE.
006840     05  WK-N-DIAG-YY           PIC 9(02).
006850     05  WK-N-DIAG-MM           PIC 9(02).
006860     05  WK-N-DIAG-DD           PIC 9(02).
006870
006880*    SECOND BYTE OF THE AS/400 FILE STATUS DISTINGUISHES A
006890*    PERMANENT I/O ERROR FROM A TRANSIENT ONE ON THIS BUILD.
006900 01  WK-C-DIAG-STATUS-AREA      PIC X(02).
006910 01  WK-C-DIAG-STATUS-VIEW REDEFINES WK-C-DIAG-STATUS-AREA.
006920     05  WK-C-DIAG-STATUS-1     PIC X(01).
006930     05  WK-C-DIAG-STATUS-2     PIC X(01).
006940
006950*    QUICK-REJECT ON THE FIRST HALF OF THE IDEMPOTENCY KEY BEFORE
006960*    PAYING FOR THE FULL 64-BYTE COMPARE ON EVERY RECORD SCANNED.
006970 01  WK-C-IDEMKEY-AREA          PIC X(64).
006980 01  WK-C-IDEMKEY-HALVES REDEFINES WK-C-IDEMKEY-AREA.
006990     05  WK-C-IDEMKEY-FIRST-32  PIC X(32).
007000     05  WK-C-IDEMKEY-LAST-32   PIC X(32).
007010
007020 01  WK-C-COMMON.
007100     COPY PAYCMWS.
007200
007300        EJECT
007400 LINKAGE SECTION.
007500*****************
007600     COPY LKUP.
007700
007800        EJECT
007900*********************************************
008000 PROCEDURE DIVISION USING WK-C-LKUP-RECORD.
008100*********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-OPEN-MASTER    THRU A099-OPEN-MASTER-EX.
008400     PERFORM B000-SCAN-MASTER    THRU B099-SCAN-MASTER-EX.
008500     PERFORM Z000-END-PROGRAM-ROUTINE
008550        THRU Z999-END-PROGRAM-ROUTINE-EX.
008600     EXIT PROGRAM.
008700
008800*-----------------------------------------------------------------
008900 A000-OPEN-MASTER.
009000*-----------------------------------------------------------------
009100     INITIALIZE WK-C-LKUP-OUTPUT.
009150     MOVE WK-C-LKUP-IDEMKEY     TO WK-C-IDEMKEY-AREA.
009200     MOVE "N"                   TO WK-C-EOF-SW.
009300     OPEN INPUT PYMASTER.
009400     IF NOT WK-C-SUCCESSFUL
009450        MOVE WK-C-FILE-STATUS   TO WK-C-DIAG-STATUS-AREA
009500        DISPLAY "PAYLKUP - OPEN FILE ERROR - PYMASTER"
009550        ACCEPT WK-C-DIAG-DATE FROM DATE
009560        DISPLAY "AS OF " WK-N-DIAG-MM "/" WK-N-DIAG-DD "/"
009570                WK-N-DIAG-YY
009600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009610        IF WK-C-DIAG-STATUS-2 = "9"
009620           DISPLAY "PAYLKUP - PERMANENT I/O ERROR"
009630        END-IF
009700        GO TO Y900-ABNORMAL-TERMINATION
009800     END-IF.
009900 A099-OPEN-MASTER-EX.
010000     EXIT.
010200
010300*-----------------------------------------------------------------
010400* SEQUENTIAL SCAN - STOPS ON END OF FILE OR ON THE FIRST MATCH.
010500*-----------------------------------------------------------------
010600 B000-SCAN-MASTER.
010700     IF WK-C-LKUP-FOUND = "Y"
010800        GO TO B099-SCAN-MASTER-EX
010900     END-IF.
011000     PERFORM B100-READ-MASTER THRU B199-READ-MASTER-EX
011100         UNTIL WK-C-EOF-REACHED
011200         OR WK-C-LKUP-FOUND = "Y".
011300 B099-SCAN-MASTER-EX.
011400     EXIT.
011500
011600 B100-READ-MASTER.
011700     READ PYMASTER
011800        AT END
011900           MOVE "Y"             TO WK-C-EOF-SW
012000        NOT AT END
012050           IF PFSPAYM-IDEMKEY(1:32) = WK-C-IDEMKEY-FIRST-32
012060              AND PFSPAYM-IDEMKEY = WK-C-IDEMKEY-AREA
012100              MOVE "Y"          TO WK-C-LKUP-FOUND
012300           END-IF
012400     END-READ.
012410     IF NOT WK-C-END-OF-FILE AND NOT WK-C-SUCCESSFUL
012420        DISPLAY "PAYLKUP - READ FILE ERROR - PYMASTER"
012430        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012440        GO TO Y900-ABNORMAL-TERMINATION
012450     END-IF.
012500 B199-READ-MASTER-EX.
012600     EXIT.
012700
012800*-----------------------------------------------------------------
012810 Y900-ABNORMAL-TERMINATION.
012820*-----------------------------------------------------------------
012830     MOVE "PAY0090"             TO WK-C-LKUP-ERROR-CD.
012840     PERFORM Z000-END-PROGRAM-ROUTINE
012850        THRU Z999-END-PROGRAM-ROUTINE-EX.
012860     EXIT PROGRAM.
012900*-----------------------------------------------------------------
012910 Z000-END-PROGRAM-ROUTINE.
012920*-----------------------------------------------------------------
013100     CLOSE PYMASTER.
013200     IF NOT WK-C-SUCCESSFUL
013300        DISPLAY "PAYLKUP - CLOSE FILE ERROR - PYMASTER"
013400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013500     END-IF.
013600 Z999-END-PROGRAM-ROUTINE-EX.
013700     EXIT.
013900******************************************************************
014000*************** END OF PROGRAM SOURCE - PAYLKUP ****************
014100******************************************************************

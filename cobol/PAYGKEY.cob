000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYGKEY.
000400 AUTHOR.         R. DORAI.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   02 DEC 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE THAT MANUFACTURES A
001100*              36-CHARACTER SURROGATE KEY IN THE SAME 8-4-4-4-12
001200*              GROUPING AS THE IDENTIFIERS THE PAYMENTS SERVICE
001300*              CARRIES ON EVERY RECORD.  THE AS/400 HAS NO UUID
001400*              GENERATOR OF ITS OWN, SO THE VALUE IS BUILT FROM
001500*              THE SYSTEM DATE, THE TIME OF DAY AND AN IN-STORE
001600*              SEQUENCE COUNTER THAT KEEPS COUNTING FOR AS LONG
001700*              AS THE CALLING PROGRAM STAYS ACTIVE - IT IS NOT
001800*              RANDOM AND IT IS NOT A REAL UUID, BUT IT IS UNIQUE
001900*              FOR EVERY CALL MADE IN THE ONE RUN, WHICH IS ALL
002000*              PAYINIT AND PAYREFND NEED OF IT.  CALLED BY
002100*              PAYINIT (PAYMENT-ID, ATTEMPT-ID) AND PAYREFND
002200*              (TRANSACTION-ID).
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* TAG     DATE       DEV    DESCRIPTION
002800*------- ---------- ------ ------------------------------------
002900* PAY014A 02/12/1991 RD     INITIAL VERSION.
003000*-----------------------------------------------------------------
003100* PAY014B 21/11/1998 KTN    Y2K REVIEW - WK-C-GKEY-DATE IS A
003200*                           2-DIGIT-YEAR ACCEPT FROM DATE, BUT IT
003300*                           IS ONLY EVER USED HERE AS FILLER
003400*                           DIGITS INSIDE A SURROGATE KEY, NEVER
003500*                           COMPARED OR WINDOWED, SO NO CHANGE
003600*                           REQUIRED.
003700*-----------------------------------------------------------------
003720* PAY014C 12/06/2006 LWK    REQ#3301 - REVIEWED ALONGSIDE THE
003730*                           PAYMENT MASTER MOVE TO RELATIVE
003740*                           ORGANISATION - CONFIRMED NO CHANGE IS
003750*                           NEEDED HERE, THE SURROGATE KEY FORMAT
003760*                           DOES NOT DEPEND ON HOW THE MASTER IS
003770*                           ORGANISED, THIS ROUTINE ONLY EVER
003780*                           HANDS BACK ONE KEY AT A TIME TO THE
003790*                           CALLER.
003795*-----------------------------------------------------------------
003800        EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    NO FILES - PURE WORKING-STORAGE ARITHMETIC.
005000
005100        EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700*    NO FILES.
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                     PIC X(24) VALUE
006200     "** PROGRAM PAYGKEY  **".
006300
006400 77  WK-N-GKEY-SEQ              PIC 9(09) COMP VALUE ZERO.
006500
006600 01  WK-C-GKEY-DATE             PIC 9(06).
006700 01  WK-C-GKEY-DATE-R REDEFINES WK-C-GKEY-DATE.
006800     05  WK-C-GKEY-YY           PIC 9(02).
006900     05  WK-C-GKEY-MM           PIC 9(02).
007000     05  WK-C-GKEY-DD           PIC 9(02).
007100
007200 01  WK-C-GKEY-TIME             PIC 9(08).
007300 01  WK-C-GKEY-TIME-R REDEFINES WK-C-GKEY-TIME.
007400     05  WK-C-GKEY-HH           PIC 9(02).
007500     05  WK-C-GKEY-MI           PIC 9(02).
007600     05  WK-C-GKEY-SS           PIC 9(02).
007700     05  WK-C-GKEY-CC           PIC 9(02).
007800
007900 01  WK-C-GKEY-SEQ-DISP         PIC 9(09).
008000 01  WK-C-GKEY-SEQ-DISP-R REDEFINES WK-C-GKEY-SEQ-DISP.
008100     05  WK-C-GKEY-SEQ-HI       PIC 9(02).
008200     05  WK-C-GKEY-SEQ-MD       PIC 9(04).
008300     05  WK-C-GKEY-SEQ-LO       PIC 9(03).
008400
008500 01  WK-C-GKEY-TEMPLATE.
008600     05  WK-C-GKEY-GRP1         PIC X(08).
008700     05  FILLER                 PIC X(01) VALUE "-".
008800     05  WK-C-GKEY-GRP2         PIC X(04).
008900     05  FILLER                 PIC X(01) VALUE "-".
009000     05  WK-C-GKEY-GRP3         PIC X(04).
009100     05  FILLER                 PIC X(01) VALUE "-".
009200     05  WK-C-GKEY-GRP4         PIC X(04).
009300     05  FILLER                 PIC X(01) VALUE "-".
009400     05  WK-C-GKEY-GRP5         PIC X(12).
009500
009600        EJECT
009700 LINKAGE SECTION.
009800*****************
009900     COPY GKEY.
010000
010100        EJECT
010200*********************************************
010300 PROCEDURE DIVISION USING WK-C-GKEY-RECORD.
010400*********************************************
010500 MAIN-MODULE.
010600     PERFORM A000-GENERATE-KEY THRU A099-GENERATE-KEY-EX.
010700     GOBACK.
010800
010900*-----------------------------------------------------------------
011000 A000-GENERATE-KEY.
011100*-----------------------------------------------------------------
011200     ADD 1                      TO WK-N-GKEY-SEQ.
011300     MOVE WK-N-GKEY-SEQ         TO WK-C-GKEY-SEQ-DISP.
011400     ACCEPT WK-C-GKEY-DATE      FROM DATE.
011500     ACCEPT WK-C-GKEY-TIME      FROM TIME.
011600     MOVE WK-C-GKEY-DATE        TO WK-C-GKEY-GRP1(1:6).
011700     MOVE WK-C-GKEY-HH          TO WK-C-GKEY-GRP1(7:2).
011800     MOVE WK-C-GKEY-MI          TO WK-C-GKEY-GRP2(1:2).
011900     MOVE WK-C-GKEY-SS          TO WK-C-GKEY-GRP2(3:2).
012000     MOVE WK-C-GKEY-CC          TO WK-C-GKEY-GRP3(1:2).
012100     MOVE WK-C-GKEY-SEQ-HI      TO WK-C-GKEY-GRP3(3:2).
012200     MOVE WK-C-GKEY-SEQ-MD      TO WK-C-GKEY-GRP4.
012300     MOVE WK-C-GKEY-SEQ-LO      TO WK-C-GKEY-GRP5(1:3).
012400     MOVE "PAYSYS001"           TO WK-C-GKEY-GRP5(4:9).
012500     MOVE WK-C-GKEY-TEMPLATE    TO WK-C-GKEY-VALUE.
012600 A099-GENERATE-KEY-EX.
012700     EXIT.
012800
012900******************************************************************
013000*************** END OF PROGRAM SOURCE - PAYGKEY ****************
013100******************************************************************

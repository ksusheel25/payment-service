000100***************************************************************
000200* PFSINRQ.CPYBK                                                *
000300* I-O FORMAT: PFSINRQR  FROM FILE PFSINRQ  OF LIBRARY PAYLIB  *
000400* ONE INITIATE-PAYMENT REQUEST PER RECORD.  THE DETAIL BLOCK   *
000500* SELECTED BY INR-METHOD (CARD/UPI/NET_BANKING) OVERLAYS THE   *
000600* SAME AREA - ONLY ONE OF THE THREE VIEWS IS POPULATED ON ANY  *
000700* GIVEN RECORD.  THE BENEFICIARY BLOCK IS SEPARATE BECAUSE A   *
000800* PAYMENT MAY CARRY A BENEFICIARY REGARDLESS OF PAYMENT        *
000900* METHOD (P2P/BILL_PAYMENT/DONATION ORDER TYPES).             *
001000***************************************************************
011000* HISTORY OF MODIFICATION:                                     *
011100***************************************************************
011200* TAG     DATE       DEV    DESCRIPTION                        *
011300*------- ---------- ------ ------------------------------------*
011400* PAY003A 18/05/1991 RD     INITIAL VERSION - INITIATE PAYMENT  *
011500*                           REQUEST LAYOUT.                     *
011600*--------------------------------------------------------------*
011700* PAY028B 09/01/2002 DL     REQ#1042 - ADD UPI-PHONE-NUMBER TO  *
011800*                           THE UPI DETAIL VIEW.                *
011900*--------------------------------------------------------------*
012000* PAY052C 30/08/2005 KTN    REQ#2903 - WIDEN UPI-ID FROM 128 TO *
012100*                           256 - VPA HANDLES GOT LONGER.       *
012200*--------------------------------------------------------------*
012300    05  PFSINRQ-RECORD                PIC X(1100).
012400*  05  PFSINRQ-RECORD                 PIC X(0970).
012500* I-O FORMAT: PFSINRQR  FROM FILE PFSINRQ  OF LIBRARY PAYLIB
012600*
012700    05  PFSINRQR  REDEFINES PFSINRQ-RECORD.
012800        06  INR-HEADER.
012900            10  INR-USER-ID           PIC X(30).
013000*                                    USER PLACING THE PAYMENT
013100            10  INR-ORDER-ID          PIC X(30).
013200*                                    ORDER/ORDER REFERENCE
013300            10  INR-ORDER-TYPE        PIC X(12).
013400*                                    PRODUCT/SUBSCRIPTION/WALLET/
013500*                                    P2P/BILL_PAYMENT/DONATION
013600            10  INR-AMOUNT            PIC S9(9)V99 COMP-3.
013700*                                    PAYMENT AMOUNT
013800            10  INR-CURRENCY          PIC X(03).
013900*                                    ISO CURRENCY CODE
014000            10  INR-PROVIDER          PIC X(10).
014100*                                    CARD/PHONEPE/PAYTM/GOOGLEPAY
014200            10  INR-METHOD            PIC X(12).
014300*                                    CARD/UPI/NET_BANKING
014400            10  INR-IDEMPOTENCY-KEY   PIC X(64).
014500*                                    CALLER-SUPPLIED DEDUP KEY
014600*
014700        06  INR-DETAIL-BLOCK          PIC X(266).
014800*
014900        06  INR-DETAIL-CARD  REDEFINES INR-DETAIL-BLOCK.
015000            10  INR-CARD-NUMBER       PIC X(19).
015100*                                    DIGITS ONLY, 13-19 LONG
015200            10  INR-CARDHOLDER-NAME   PIC X(100).
015300*                                    LETTERS AND SPACES, 2-100
015400            10  INR-EXPIRY-DATE       PIC X(05).
015500*                                    MM/YY
015600            10  INR-CVV               PIC X(04).
015700*                                    3 OR 4 DIGITS
015800            10  FILLER                PIC X(138).
015900*
016000        06  INR-DETAIL-UPI  REDEFINES INR-DETAIL-BLOCK.
016100            10  INR-UPI-ID            PIC X(256).
016200*                                    VPA, USERNAME@HANDLE
016300            10  INR-UPI-PHONE         PIC X(10).
016400*                                    OPTIONAL 10-DIGIT MOBILE NO
016500*
016600        06  INR-DETAIL-NBK  REDEFINES INR-DETAIL-BLOCK.
016700            10  INR-NB-BANK-CODE      PIC X(50).
016800*                                    REQUIRED, 2-50 CHARS
016900            10  INR-NB-BANK-NAME      PIC X(100).
017000*                                    OPTIONAL DISPLAY NAME
017100            10  INR-NB-CUSTOMER-ID    PIC X(100).
017200*                                    OPTIONAL PORTAL CUSTOMER ID
017300            10  FILLER                PIC X(016).
017400*
017500        06  INR-BENEFICIARY.
017600            10  INR-BEN-ID            PIC X(100).
017700*                                    REQUIRED, 1-100 CHARS
017800            10  INR-BEN-NAME          PIC X(200).
017900*                                    OPTIONAL, <= 200 CHARS
018000            10  INR-BEN-TYPE          PIC X(050).
018100*                                    OPTIONAL, <= 50 CHARS
018200            10  INR-BEN-ACCOUNT       PIC X(256).
018300*                                    OPTIONAL, <= 256 CHARS
018400            10  INR-BEN-IFSC          PIC X(011).
018500*                                    OPTIONAL, AAAA0XXXXXX
018600            10  INR-BEN-ACCT-NO       PIC X(018).
018700*                                    OPTIONAL, 9-18 DIGITS
018800*
018900        06  FILLER                    PIC X(032).
019000*                                    RESERVED FOR FUTURE USE

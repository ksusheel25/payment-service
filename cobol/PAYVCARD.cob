000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYVCARD.
000400 AUTHOR.         R. DORAI.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   02 SEP 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE THE CARD
001100*              DETAILS BLOCK OF AN INITIATE-PAYMENT REQUEST -
001200*              CARD NUMBER (LUHN CHECK), EXPIRY DATE (MM/YY
001300*              NOT EXPIRED), CVV (3 OR 4 DIGITS) AND
001400*              CARDHOLDER NAME (LETTERS AND SPACES, 2-100).
001500*              CALLED BY PAYINIT WHEN PAY-METHOD = CARD.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG     DATE       DEV    DESCRIPTION
002100*------- ---------- ------ ------------------------------------
002200* PAY006A 02/09/1991 RD     INITIAL VERSION.
002300*-----------------------------------------------------------------
002400* PAY006B 14/02/1994 KTN    REQ#0119 - CARD EXPIRY WAS COMPARING
002500*                           ONLY THE YEAR - NOW COMPARES YEAR
002600*                           AND MONTH TOGETHER SO A CARD EXPIRING
002700*                           EARLIER THIS YEAR IS REJECTED.
002800*-----------------------------------------------------------------
002900* PAY006C 21/11/1998 KTN    Y2K REVIEW - EXPIRY YEAR IS TAKEN AS
003000*                           2000+YY THROUGHOUT; ACCEPT FROM DATE
003100*                           RETURNS A 2-DIGIT YEAR ON THIS BUILD
003200*                           SO WK-N-CUR-YY IS ALSO TREATED AS
003300*                           2000+YY - NO WINDOWING NEEDED WHILE
003400*                           BOTH SIDES SHARE THE SAME CENTURY.
003500*-----------------------------------------------------------------
003600* PAY006D 06/08/2003 LWK    REQ#1699 - CARDHOLDER NAME LENGTH
003700*                           CHECK WAS COUNTING TRAILING SPACES;
003800*                           NOW USES THE RIGHTMOST NON-SPACE
003900*                           POSITION AS THE TRIMMED LENGTH.
004000*-----------------------------------------------------------------
004100        EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    NO FILES - PURE FIELD-FORMAT CHECKS ONLY.
005300
005400        EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000*    NO FILES.
006100
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                     PIC X(24) VALUE
006500     "** PROGRAM PAYVCARD **".
006600
006700 01  WK-C-WORK-AREA.
006800     05  WK-N-IDX               PIC 9(03) COMP.
006900     05  WK-N-CLEAN-LEN         PIC 9(03) COMP.
007000     05  WK-C-CLEAN-CARDNO      PIC X(19).
007050     05  WK-C-CARDNO-TBL REDEFINES WK-C-CLEAN-CARDNO.
007060         10  WK-C-CARDNO-CHAR   PIC X(01) OCCURS 19 TIMES.
007100     05  WK-C-CH                PIC X(01).
007200     05  WK-N-POS               PIC 9(03) COMP.
007300     05  WK-C-DOUBLE-SW         PIC X(01).
007400         88  WK-DOUBLE-ON                 VALUE "Y".
007500         88  WK-DOUBLE-OFF                VALUE "N".
007600     05  WK-N-DIGIT             PIC 9(01).
007700     05  WK-N-DBL               PIC 9(03) COMP.
007800     05  WK-N-LUHN-SUM          PIC 9(05) COMP.
007900     05  WK-N-LUHN-QUOT         PIC 9(05) COMP.
008000     05  WK-N-LUHN-REM          PIC 9(01).
008100     05  WK-N-EXP-MM            PIC 9(02).
008200     05  WK-N-EXP-YY            PIC 9(02).
008300     05  WK-N-EXP-YYMM          PIC 9(04) COMP.
008400     05  WK-C-TODAY             PIC 9(06).
008500     05  WK-C-TODAY-R  REDEFINES WK-C-TODAY.
008600         10  WK-N-CUR-YY        PIC 9(02).
008700         10  WK-N-CUR-MM        PIC 9(02).
008800         10  WK-N-CUR-DD        PIC 9(02).
008900     05  WK-N-CUR-YYMM          PIC 9(04) COMP.
009000     05  WK-N-CVV-LEN           PIC 9(01) COMP.
009100     05  WK-N-NAME-LEN          PIC 9(03) COMP.
009150     05  WK-C-EXPIRY-AREA       PIC X(05).
009160     05  WK-C-EXPIRY-VIEW REDEFINES WK-C-EXPIRY-AREA.
009170         10  WK-C-EXP-MM-TXT    PIC X(02).
009180         10  WK-C-EXP-SLASH     PIC X(01).
009190         10  WK-C-EXP-YY-TXT    PIC X(02).
009200     05  FILLER                 PIC X(20).
009300
009400        EJECT
009500 LINKAGE SECTION.
009600*****************
009700     COPY VCARD.
009800
009900        EJECT
010000*********************************************
010100 PROCEDURE DIVISION USING WK-C-VCARD-RECORD.
010200*********************************************
010300 MAIN-MODULE.
010400     PERFORM A000-VALIDATE-CARD
010500        THRU A099-VALIDATE-CARD-EX.
010600     GOBACK.
010700
010800*-----------------------------------------------------------------
010900 A000-VALIDATE-CARD.
011000*-----------------------------------------------------------------
011100     INITIALIZE WK-C-VCARD-OUTPUT
011200                WK-C-WORK-AREA.
011300     PERFORM B100-CHECK-CARDNO THRU B199-CHECK-CARDNO-EX.
011400     PERFORM B200-CHECK-EXPIRY THRU B299-CHECK-EXPIRY-EX.
011500     PERFORM B300-CHECK-CVV    THRU B399-CHECK-CVV-EX.
011600     PERFORM B400-CHECK-NAME   THRU B499-CHECK-NAME-EX.
011700     IF WK-C-VCARD-ERR-CARDNO = "Y" OR WK-C-VCARD-ERR-EXPIRY = "Y"
011800           OR WK-C-VCARD-ERR-CVV = "Y" OR WK-C-VCARD-ERR-NAME = "Y"
011900        MOVE "PAY0001"          TO WK-C-VCARD-ERROR-CD
012000     END-IF.
012100 A099-VALIDATE-CARD-EX.
012200     EXIT.
012300
012400*-----------------------------------------------------------------
012500* CHECK CARD NUMBER - STRIP SPACES/HYPHENS, LENGTH 13-19,
012600* ALL DIGITS, LUHN (MOD-10) CHECK.
012700*-----------------------------------------------------------------
012800 B100-CHECK-CARDNO.
012900     MOVE SPACES             TO WK-C-CLEAN-CARDNO.
013000     MOVE ZERO               TO WK-N-CLEAN-LEN.
013100     PERFORM B110-STRIP-DIGIT THRU B119-STRIP-DIGIT-EX
013200         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 19.
013300     IF WK-N-CLEAN-LEN < 13 OR WK-N-CLEAN-LEN > 19
013400        MOVE "Y"              TO WK-C-VCARD-ERR-CARDNO
013500        GO TO B199-CHECK-CARDNO-EX
013600     END-IF.
013700     IF WK-C-CLEAN-CARDNO(1:WK-N-CLEAN-LEN) NOT NUMERIC
013800        MOVE "Y"              TO WK-C-VCARD-ERR-CARDNO
013900        GO TO B199-CHECK-CARDNO-EX
014000     END-IF.
014100     MOVE "N"                 TO WK-C-DOUBLE-SW.
014200     MOVE ZERO                TO WK-N-LUHN-SUM.
014300     PERFORM C100-LUHN-DIGIT THRU C199-LUHN-DIGIT-EX
014400         VARYING WK-N-POS FROM WK-N-CLEAN-LEN BY -1
014500         UNTIL WK-N-POS < 1.
014600     DIVIDE WK-N-LUHN-SUM BY 10 GIVING WK-N-LUHN-QUOT
014700         REMAINDER WK-N-LUHN-REM.
014800     IF WK-N-LUHN-REM NOT = ZERO
014900        MOVE "Y"              TO WK-C-VCARD-ERR-CARDNO
015000     END-IF.
015100 B199-CHECK-CARDNO-EX.
015200     EXIT.
015300
015400 B110-STRIP-DIGIT.
015500     MOVE WK-C-VCARD-CARDNO(WK-N-IDX:1) TO WK-C-CH.
015600     IF WK-C-CH NOT = SPACE AND WK-C-CH NOT = "-"
015700        ADD 1                 TO WK-N-CLEAN-LEN
015800        MOVE WK-C-CH          TO WK-C-CLEAN-CARDNO(WK-N-CLEAN-LEN:1)
015900     END-IF.
016000 B119-STRIP-DIGIT-EX.
016100     EXIT.
016200
016300*-----------------------------------------------------------------
016400* ONE PASS OF THE LUHN ALGORITHM - CALLED RIGHT TO LEFT OVER THE
016500* CLEANED CARD NUMBER.  WK-C-DOUBLE-SW TOGGLES EACH DIGIT.
016600*-----------------------------------------------------------------
016700 C100-LUHN-DIGIT.
016800     MOVE WK-C-CARDNO-CHAR(WK-N-POS) TO WK-N-DIGIT.
016900     IF WK-DOUBLE-ON
017000        COMPUTE WK-N-DBL = WK-N-DIGIT * 2
017100        IF WK-N-DBL > 9
017200           SUBTRACT 9         FROM WK-N-DBL
017300        END-IF
017400        ADD WK-N-DBL          TO WK-N-LUHN-SUM
017500        MOVE "N"              TO WK-C-DOUBLE-SW
017600     ELSE
017700        ADD WK-N-DIGIT        TO WK-N-LUHN-SUM
017800        MOVE "Y"              TO WK-C-DOUBLE-SW
017900     END-IF.
018000 C199-LUHN-DIGIT-EX.
018100     EXIT.
018200
018300*-----------------------------------------------------------------
018400* CHECK EXPIRY - MM/YY, MONTH 01-12, YEAR-MONTH NOT BEFORE THE
018500* CURRENT YEAR-MONTH (2000+YY, SAME CENTURY AS ACCEPT FROM DATE).
018600*-----------------------------------------------------------------
018700 B200-CHECK-EXPIRY.
018750     MOVE WK-C-VCARD-EXPIRY   TO WK-C-EXPIRY-AREA.
018800     IF WK-C-EXP-SLASH NOT = "/"
018900        MOVE "Y"              TO WK-C-VCARD-ERR-EXPIRY
019000        GO TO B299-CHECK-EXPIRY-EX
019100     END-IF.
019200     IF WK-C-EXP-MM-TXT NOT NUMERIC
019300           OR WK-C-EXP-YY-TXT NOT NUMERIC
019400        MOVE "Y"              TO WK-C-VCARD-ERR-EXPIRY
019500        GO TO B299-CHECK-EXPIRY-EX
019600     END-IF.
019700     MOVE WK-C-EXP-MM-TXT     TO WK-N-EXP-MM.
019800     MOVE WK-C-EXP-YY-TXT     TO WK-N-EXP-YY.
019900     IF WK-N-EXP-MM < 1 OR WK-N-EXP-MM > 12
020000        MOVE "Y"              TO WK-C-VCARD-ERR-EXPIRY
020100        GO TO B299-CHECK-EXPIRY-EX
020200     END-IF.
020300     COMPUTE WK-N-EXP-YYMM = WK-N-EXP-YY * 100 + WK-N-EXP-MM.
020400     ACCEPT WK-C-TODAY FROM DATE.
020500     COMPUTE WK-N-CUR-YYMM = WK-N-CUR-YY * 100 + WK-N-CUR-MM.
020600     IF WK-N-EXP-YYMM < WK-N-CUR-YYMM
020700        MOVE "Y"              TO WK-C-VCARD-ERR-EXPIRY
020800     END-IF.
020900 B299-CHECK-EXPIRY-EX.
021000     EXIT.
021100
021200*-----------------------------------------------------------------
021300* CHECK CVV - 3 OR 4 DIGITS, REQUIRED.
021400*-----------------------------------------------------------------
021500 B300-CHECK-CVV.
021600     MOVE ZERO                TO WK-N-CVV-LEN.
021700     PERFORM B310-COUNT-CVV THRU B319-COUNT-CVV-EX
021800         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 4.
021900     IF WK-N-CVV-LEN < 3
022000        MOVE "Y"              TO WK-C-VCARD-ERR-CVV
022100        GO TO B399-CHECK-CVV-EX
022200     END-IF.
022300     IF WK-C-VCARD-CVV(1:WK-N-CVV-LEN) NOT NUMERIC
022400        MOVE "Y"              TO WK-C-VCARD-ERR-CVV
022500     END-IF.
022600 B399-CHECK-CVV-EX.
022700     EXIT.
022800
022900 B310-COUNT-CVV.
023000     IF WK-C-VCARD-CVV(WK-N-IDX:1) NOT = SPACE
023100        ADD 1                 TO WK-N-CVV-LEN
023200     END-IF.
023300 B319-COUNT-CVV-EX.
023400     EXIT.
023500
023600*-----------------------------------------------------------------
023700* CHECK CARDHOLDER NAME - LETTERS AND SPACES ONLY, 2-100 CHARS,
023800* REQUIRED.  COBOL CLASS ALPHABETIC ACCEPTS A-Z, a-z AND SPACE
023900* SO A WHOLE-FIELD TEST COVERS THE TRAILING PAD TOO.
024000*-----------------------------------------------------------------
024100 B400-CHECK-NAME.
024200     MOVE ZERO                TO WK-N-NAME-LEN.
024300     PERFORM B410-SCAN-NAME THRU B419-SCAN-NAME-EX
024400         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 100.
024500     IF WK-N-NAME-LEN < 2
024600        MOVE "Y"              TO WK-C-VCARD-ERR-NAME
024700        GO TO B499-CHECK-NAME-EX
024800     END-IF.
024900     IF WK-C-VCARD-NAME NOT ALPHABETIC
025000        MOVE "Y"              TO WK-C-VCARD-ERR-NAME
025100     END-IF.
025200 B499-CHECK-NAME-EX.
025300     EXIT.
025400
025500 B410-SCAN-NAME.
025600     IF WK-C-VCARD-NAME(WK-N-IDX:1) NOT = SPACE
025700        MOVE WK-N-IDX         TO WK-N-NAME-LEN
025800     END-IF.
025900 B419-SCAN-NAME-EX.
026000     EXIT.
026100
026200******************************************************************
026300*************** END OF PROGRAM SOURCE - PAYVCARD ***************
026400******************************************************************

000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYVNBK.
000400 AUTHOR.         KAREN TAN NG.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   30 SEP 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE THE NET
001100*              BANKING DETAILS BLOCK OF AN INITIATE-PAYMENT
001200*              REQUEST - BANK CODE REQUIRED, 2-50 CHARS.
001300*              CALLED BY PAYINIT WHEN PAY-METHOD = NET_BANKING.
001400*
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* TAG     DATE       DEV    DESCRIPTION
001900*------- ---------- ------ ------------------------------------
002000* PAY008A 30/09/1991 KTN    INITIAL VERSION.
002100*-----------------------------------------------------------------
002200* PAY008B 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
002300*                           PROGRAM, NO CHANGE REQUIRED.
002400*-----------------------------------------------------------------
002420* PAY008C 14/03/2007 RD     REQ#3512 - BANK CODE SCAN NOW USES A
002430*                           WORKING-STORAGE TABLE VIEW INSTEAD OF
002440*                           REFERENCE MODIFICATION AGAINST THE
002450*                           LINKAGE FIELD, IN STEP WITH THE OTHER
002460*                           VALIDATOR ROUTINES ON THIS BUILD.
002470*-----------------------------------------------------------------
002500        EJECT
002600**********************
002700 ENVIRONMENT DIVISION.
002800**********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-AS400.
003100 OBJECT-COMPUTER. IBM-AS400.
003200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*    NO FILES - PURE FIELD-FORMAT CHECKS ONLY.
003700
003800        EJECT
003900***************
004000 DATA DIVISION.
004100***************
004200 FILE SECTION.
004300**************
004400*    NO FILES.
004500
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                     PIC X(24) VALUE
004900     "** PROGRAM PAYVNBK  **".
005000
005100 01  WK-C-WORK-AREA.
005200     05  WK-N-IDX               PIC 9(03) COMP.
005300     05  WK-N-CODE-LEN          PIC 9(03) COMP.
005400     05  FILLER                 PIC X(20).
005410
005420 01  WK-C-CODE-AREA             PIC X(50).
005430 01  WK-C-CODE-TBL REDEFINES WK-C-CODE-AREA.
005440     05  WK-C-CODE-CHAR         PIC X(01) OCCURS 50 TIMES.
005450
005460*    COARSE HALF-AND-HALF VIEW - IF THE TAIL END IS ALL SPACES
005470*    THE SCAN LOOP ONLY HAS TO WALK THE FIRST HALF OF THE FIELD.
005480 01  WK-C-CODE-HALVES REDEFINES WK-C-CODE-AREA.
005490     05  WK-C-CODE-FIRST-HALF   PIC X(25).
005500     05  WK-C-CODE-LAST-HALF    PIC X(25).
005510
005520*    LEADING TWO BYTES CHECKED AS A NAMED FIELD - A REDUNDANT
005530*    SECONDARY CHECK, SAME OUTCOME AS THE LENGTH SCAN BELOW.
005540 01  WK-C-CODE-PREFIX-VIEW REDEFINES WK-C-CODE-AREA.
005550     05  WK-C-CODE-PREFIX       PIC X(02).
005560     05  FILLER                 PIC X(48).
005570
005580        EJECT
005700 LINKAGE SECTION.
005800*****************
005900     COPY VNBK.
006000
006100        EJECT
006200*******************************************
006300 PROCEDURE DIVISION USING WK-C-VNBK-RECORD.
006400*******************************************
006500 MAIN-MODULE.
006600     PERFORM A000-VALIDATE-NETBANKING
006700        THRU A099-VALIDATE-NETBANKING-EX.
006800     GOBACK.
006900
007000*-----------------------------------------------------------------
007100 A000-VALIDATE-NETBANKING.
007200*-----------------------------------------------------------------
007300     INITIALIZE WK-C-VNBK-OUTPUT
007400                WK-C-WORK-AREA.
007450     MOVE WK-C-VNBK-BANK-CODE  TO WK-C-CODE-AREA.
007500     MOVE ZERO TO WK-N-CODE-LEN.
007550     IF WK-C-CODE-PREFIX = SPACES
007560        MOVE "PAY0003"          TO WK-C-VNBK-ERROR-CD
007570        GO TO A099-VALIDATE-NETBANKING-EX
007580     END-IF.
007590     IF WK-C-CODE-LAST-HALF = SPACES
007600        PERFORM B100-SCAN-CODE-LEN THRU B199-SCAN-CODE-LEN-EX
007700            VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 25
007710     ELSE
007720        PERFORM B100-SCAN-CODE-LEN THRU B199-SCAN-CODE-LEN-EX
007730            VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 50
007740     END-IF.
007800     IF WK-N-CODE-LEN < 2 OR WK-N-CODE-LEN > 50
007900        MOVE "PAY0003"          TO WK-C-VNBK-ERROR-CD
008000     END-IF.
008100 A099-VALIDATE-NETBANKING-EX.
008200     EXIT.
008300
008400 B100-SCAN-CODE-LEN.
008500     IF WK-C-CODE-CHAR(WK-N-IDX) NOT = SPACE
008600        MOVE WK-N-IDX             TO WK-N-CODE-LEN
008700     END-IF.
008800 B199-SCAN-CODE-LEN-EX.
008900     EXIT.
009000
009100******************************************************************
009200*************** END OF PROGRAM SOURCE - PAYVNBK ****************
009300******************************************************************

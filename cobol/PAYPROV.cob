000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYPROV.
000400 AUTHOR.         LAWRENCE WEE KOH.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   04 NOV 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS THE PROVIDER FACTORY / DISPATCH ROUTINE -
001100*              GIVEN A PROVIDER CODE AND AN ACTION (INITIATE OR
001200*              REFUND) IT ROUTES TO THE MATCHING PROVIDER STUB.
001300*              IF NO PROVIDER MATCHES THE CODE THE CALLING
001400*              FLOW IS ABORTED.  CALLED BY PAYINIT AND PAYREFND.
001500*
001600*              THE FOUR PROVIDER STUBS (CARD, GOOGLEPAY, PAYTM,
001700*              PHONEPE) ARE PLACEHOLDERS ONLY - THEY DISPLAY A
001800*              MESSAGE AND RETURN, NO GATEWAY CALL EXISTS YET.
001900*              THE BRANCH STRUCTURE IS DELIBERATELY KEPT ONE
002000*              STUB PER PROVIDER SO THE REAL GATEWAY LOGIC CAN
002100*              BE DROPPED IN LATER WITHOUT RESHAPING THE CALLER.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG     DATE       DEV    DESCRIPTION
002700*------- ---------- ------ ------------------------------------
002800* PAY011A 04/11/1991 LWK    INITIAL VERSION.
002900*-----------------------------------------------------------------
003000* PAY011B 21/11/1998 KTN    Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                           PROGRAM, NO CHANGE REQUIRED.
003200*-----------------------------------------------------------------
003300* PAY011C 14/05/2013 DL     REQ#6188 - GOOGLEPAY PROVIDER STUB
003400*                           ADDED (WAS PREVIOUSLY 3-WAY: CARD,
003500*                           PAYTM, PHONEPE).
003600*-----------------------------------------------------------------
003620* PAY011D 30/07/2015 DL     REQ#6802 - PROVIDER CODE NOW CHECKED
003630*                           AGAINST THE KNOWN-PROVIDER TABLE UP
003640*                           FRONT SO AN UNKNOWN CODE IS FLAGGED
003650*                           BEFORE THE DISPATCH, NOT AFTER IT -
003660*                           AND A BELT-AND-BRACES CHECK ADDED ON
003670*                           THE SHAPE OF THE INCOMING PAYMENT-ID
003680*                           (DASHES IN THE RIGHT PLACES FOR A
003690*                           STANDARD UUID).  THE FULL PAYMENT-ID
003700*                           STILL GOES OUT ON EVERY STUB DISPLAY -
003710*                           THIS CHECK ONLY LOGS A WARNING, IT
003720*                           NEVER SHORTENS WHAT GETS DISPLAYED.
003730*-----------------------------------------------------------------
003740        EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES - THE PROVIDER STUBS ONLY DISPLAY.
004900
005000        EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600*    NO FILES.
005700
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                     PIC X(24) VALUE
006100     "** PROGRAM PAYPROV  **".
006200
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-MATCHED-SW        PIC X(01).
006500         88  WK-C-PROVIDER-MATCHED        VALUE "Y".
006550     05  WK-C-KNOWN-SW          PIC X(01).
006560         88  WK-C-PROVIDER-KNOWN          VALUE "Y".
006600     05  FILLER                 PIC X(20).
006610
006620*    KNOWN-PROVIDER TABLE - BELT AND BRACES CHECK ON THE CODE
006630*    BEFORE THE DISPATCH BELOW EVEN LOOKS AT IT.
006640 01  WK-C-PROVLIST-DATA.
006650     05  FILLER                 PIC X(10) VALUE "CARD      ".
006660     05  FILLER                 PIC X(10) VALUE "GOOGLEPAY ".
006670     05  FILLER                 PIC X(10) VALUE "PAYTM     ".
006680     05  FILLER                 PIC X(10) VALUE "PHONEPE   ".
006690 01  WK-C-PROVLIST-TABLE REDEFINES WK-C-PROVLIST-DATA.
006700     05  WK-C-PROVLIST-ENTRY    PIC X(10) OCCURS 4 TIMES
006710                                INDEXED BY WK-X-PV-IDX.
006720
006730*    FIRST-CHAR QUICK CHECK ON THE ACTION FLAG - "I" FOR
006740*    INITIATE, ANYTHING ELSE TREATED AS A REFUND.
006750 01  WK-C-ACTION-AREA           PIC X(08).
006760 01  WK-C-ACTION-VIEW REDEFINES WK-C-ACTION-AREA.
006770     05  WK-C-ACTION-FIRST      PIC X(01).
006780     05  WK-C-ACTION-REST       PIC X(07).
006790
006800*    BELT-AND-BRACES CHECK ONLY - THE PAYMENT-ID IS PASSED
006810*    THROUGH VERBATIM ON EVERY STUB DISPLAY, THIS VIEW JUST
006820*    CONFIRMS THE FOUR DASHES FALL WHERE A STANDARD UUID PUTS
006830*    THEM (8-4-4-4-12) BEFORE IT GOES OUT TO THE PROVIDER.
006840 01  WK-C-PAYID-AREA            PIC X(36).
006850 01  WK-C-PAYID-UUID-VIEW REDEFINES WK-C-PAYID-AREA.
006852     05  WK-C-PAYID-GRP1        PIC X(08).
006854     05  WK-C-PAYID-DASH1       PIC X(01).
006856     05  WK-C-PAYID-GRP2        PIC X(04).
006858     05  WK-C-PAYID-DASH2       PIC X(01).
006860     05  WK-C-PAYID-GRP3        PIC X(04).
006862     05  WK-C-PAYID-DASH3       PIC X(01).
006864     05  WK-C-PAYID-GRP4        PIC X(04).
006866     05  WK-C-PAYID-DASH4       PIC X(01).
006868     05  WK-C-PAYID-GRP5        PIC X(12).
006870
006880        EJECT
006900 LINKAGE SECTION.
007000*****************
007100     COPY PROV.
007200
007300        EJECT
007400*********************************************
007500 PROCEDURE DIVISION USING WK-C-PROV-RECORD.
007600*********************************************
007700 MAIN-MODULE.
007800     PERFORM A000-DISPATCH-PROVIDER
007900        THRU A099-DISPATCH-PROVIDER-EX.
008000     GOBACK.
008100
008200*-----------------------------------------------------------------
008300 A000-DISPATCH-PROVIDER.
008400*-----------------------------------------------------------------
008500     INITIALIZE WK-C-PROV-OUTPUT.
008550     MOVE "N"                   TO WK-C-MATCHED-SW.
008560     MOVE WK-C-PROV-PAYMENT-ID  TO WK-C-PAYID-AREA.
008570     PERFORM B100-CHECK-KNOWN-PROVIDER
008580        THRU B199-CHECK-KNOWN-PROVIDER-EX.
008590     PERFORM B200-CHECK-PAYID-SHAPE
008600        THRU B299-CHECK-PAYID-SHAPE-EX.
008700     EVALUATE WK-C-PROV-CODE
008800        WHEN "CARD"
008900           PERFORM C100-CARD-PROVIDER THRU C199-CARD-PROVIDER-EX
009000        WHEN "GOOGLEPAY"
009100           PERFORM C200-GOOGLEPAY-PROVIDER
009200              THRU C299-GOOGLEPAY-PROVIDER-EX
009300        WHEN "PAYTM"
009400           PERFORM C300-PAYTM-PROVIDER THRU C399-PAYTM-PROVIDER-EX
009500        WHEN "PHONEPE"
009600           PERFORM C400-PHONEPE-PROVIDER
009700              THRU C499-PHONEPE-PROVIDER-EX
009800        WHEN OTHER
009900           CONTINUE
010000     END-EVALUATE.
010100     IF NOT WK-C-PROVIDER-MATCHED
010200        MOVE "PAY0099"          TO WK-C-PROV-ERROR-CD
010300        DISPLAY "PAYPROV - NO PROVIDER FOUND FOR "
010400                WK-C-PROV-CODE
010500     END-IF.
010600 A099-DISPATCH-PROVIDER-EX.
010700     EXIT.
010800
010810*-----------------------------------------------------------------
010820* KNOWN-PROVIDER TABLE SCAN - DIAGNOSTIC ONLY, THE EVALUATE
010830* ABOVE STILL DOES THE REAL DISPATCH.
010840*-----------------------------------------------------------------
010850 B100-CHECK-KNOWN-PROVIDER.
010860     MOVE "N"                   TO WK-C-KNOWN-SW.
010870     PERFORM B110-SCAN-PROVLIST THRU B119-SCAN-PROVLIST-EX
010880         VARYING WK-X-PV-IDX FROM 1 BY 1 UNTIL WK-X-PV-IDX > 4.
010890     IF NOT WK-C-PROVIDER-KNOWN
010900        DISPLAY "PAYPROV - CODE NOT IN KNOWN-PROVIDER TABLE - "
010910                WK-C-PROV-CODE
010920     END-IF.
010930 B199-CHECK-KNOWN-PROVIDER-EX.
010940     EXIT.
010950 B110-SCAN-PROVLIST.
010960     IF WK-C-PROVLIST-ENTRY(WK-X-PV-IDX) = WK-C-PROV-CODE
010970        MOVE "Y"                TO WK-C-KNOWN-SW
010980     END-IF.
010990 B119-SCAN-PROVLIST-EX.
011000     EXIT.
011005
011006*-----------------------------------------------------------------
011007* UUID-SHAPE SANITY CHECK - DIAGNOSTIC ONLY, DOES NOT STOP THE
011008* DISPATCH AND DOES NOT SHORTEN THE PAYMENT-ID PASSED ONWARD.
011009*-----------------------------------------------------------------
011010 B200-CHECK-PAYID-SHAPE.
011011     IF WK-C-PAYID-DASH1 NOT = "-"
011012        OR WK-C-PAYID-DASH2 NOT = "-"
011013        OR WK-C-PAYID-DASH3 NOT = "-"
011014        OR WK-C-PAYID-DASH4 NOT = "-"
011015        DISPLAY "PAYPROV - PAYMENT-ID NOT IN EXPECTED UUID SHAPE - "
011016                WK-C-PAYID-AREA
011017     END-IF.
011018 B299-CHECK-PAYID-SHAPE-EX.
011019     EXIT.
011021
011022*-----------------------------------------------------------------
011030* CARD PROVIDER STUB.
011040*-----------------------------------------------------------------
011050 C100-CARD-PROVIDER.
011060     MOVE "Y"                   TO WK-C-MATCHED-SW.
011070     MOVE WK-C-PROV-ACTION      TO WK-C-ACTION-AREA.
011080     IF WK-C-ACTION-FIRST = "I"
011090        DISPLAY "Initiating CARD payment for: "
011100                WK-C-PAYID-AREA
011110     ELSE
011120        DISPLAY "Refund CARD payment: " WK-C-PAYID-AREA
011130     END-IF.
011140 C199-CARD-PROVIDER-EX.
011150     EXIT.
012200
012300*-----------------------------------------------------------------
012400* GOOGLEPAY PROVIDER STUB.
012500*-----------------------------------------------------------------
012600 C200-GOOGLEPAY-PROVIDER.
012700     MOVE "Y"                   TO WK-C-MATCHED-SW.
012720     MOVE WK-C-PROV-ACTION      TO WK-C-ACTION-AREA.
012800     IF WK-C-ACTION-FIRST = "I"
012900        DISPLAY "Initiating GOOGLEPAY payment for: "
013000                WK-C-PAYID-AREA
013100     ELSE
013200        DISPLAY "Refund GOOGLEPAY payment: " WK-C-PAYID-AREA
013300     END-IF.
013400 C299-GOOGLEPAY-PROVIDER-EX.
013500     EXIT.
013600
013700*-----------------------------------------------------------------
013800* PAYTM PROVIDER STUB.
013900*-----------------------------------------------------------------
014000 C300-PAYTM-PROVIDER.
014100     MOVE "Y"                   TO WK-C-MATCHED-SW.
014120     MOVE WK-C-PROV-ACTION      TO WK-C-ACTION-AREA.
014200     IF WK-C-ACTION-FIRST = "I"
014300        DISPLAY "Initiating PAYTM payment for: "
014400                WK-C-PAYID-AREA
014500     ELSE
014600        DISPLAY "Refund PAYTM payment: " WK-C-PAYID-AREA
014700     END-IF.
014800 C399-PAYTM-PROVIDER-EX.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200* PHONEPE PROVIDER STUB.
015300*-----------------------------------------------------------------
015400 C400-PHONEPE-PROVIDER.
015500     MOVE "Y"                   TO WK-C-MATCHED-SW.
015520     MOVE WK-C-PROV-ACTION      TO WK-C-ACTION-AREA.
015600     IF WK-C-ACTION-FIRST = "I"
015700        DISPLAY "Initiating PHONEPE payment for: "
015800                WK-C-PAYID-AREA
015900     ELSE
016000        DISPLAY "Refund PHONEPE payment: " WK-C-PAYID-AREA
016100     END-IF.
016200 C499-PHONEPE-PROVIDER-EX.
016300     EXIT.
016400
016500******************************************************************
016600*************** END OF PROGRAM SOURCE - PAYPROV ****************
016700******************************************************************

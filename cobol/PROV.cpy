000100* PROV.CPYBK - LINKAGE RECORD FOR CALLED ROUTINE PAYPROV
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* TAG     DATE       DESCRIPTION
000500* ----------------------------------------------------------
000600* PAY011A 04/11/1991 PROVIDER FACTORY / DISPATCH - ROUTES A
000700*                    PROVIDER CODE TO ITS INITIATE OR REFUND
000800*                    STUB - INITIAL VERSION.
000900* ----------------------------------------------------------
001000    01  WK-C-PROV-RECORD.
001100        05  WK-C-PROV-INPUT.
001200            10  WK-C-PROV-CODE        PIC X(10).
001300            10  WK-C-PROV-ACTION      PIC X(08).
001400*                                    INITIATE OR REFUND
001500            10  WK-C-PROV-PAYMENT-ID  PIC X(36).
001600        05  WK-C-PROV-OUTPUT.
001700            10  WK-C-PROV-ERROR-CD    PIC X(07).
001800            10  FILLER                PIC X(10).

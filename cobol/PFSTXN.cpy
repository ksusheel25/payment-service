000100* PFSTXN.CPYBK
000200     05  PFSTXN-RECORD                 PIC X(320).
000300*  05  PFSTXN-RECORD                  PIC X(280).
000400* I-O FORMAT: PFSTXNR   FROM FILE PFSTXN    OF LIBRARY PAYLIB
000500*
000600     05  PFSTXNR  REDEFINES PFSTXN-RECORD.
000700         06  PFSTXN-TRANSACTION-ID     PIC X(36).
000800*                                    TRANSACTION IDENTIFIER
000900         06  PFSTXN-PAYMENT-ID         PIC X(36).
001000*                                    FK TO PFSPAYM-PAYMENT-ID
001100         06  PFSTXN-TYPE               PIC X(06).
001200*                                    DEBIT/CREDIT/REFUND
001300         06  PFSTXN-AMOUNT             PIC S9(9)V99 COMP-3.
001400*                                    TRANSACTION AMOUNT
001500         06  PFSTXN-STATUS             PIC X(16).
001600*                                    REFUND_INITIATED/REFUNDED/
001700*                                    FAILED
001800         06  PFSTXN-DESCRIPTION        PIC X(200).
001900*                                    FREE-TEXT REASON
002000         06  FILLER                    PIC X(20).
002100*                                    RESERVED FOR FUTURE USE

000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     PAYINIT.
000400 AUTHOR.         DESMOND LEE.
000500 INSTALLATION.   PAYMENTS PROCESSING - HEAD OFFICE.
000600 DATE-WRITTEN.   09 DEC 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION : THIS IS THE INITIATE-PAYMENT BATCH DRIVER - THE
001100*              MAIN ENTRY POINT OF THE PAYMENTS RUN.  FOR EVERY
001200*              INITIATE-PAYMENT REQUEST ON PFSINRQ IT RUNS THE
001300*              FIELD-FORMAT AND CROSS-FIELD VALIDATORS, CHECKS
001400*              THE IDEMPOTENCY KEY AGAINST THE PAYMENT MASTER,
001500*              WRITES THE NEW PAYMENT AND ITS FIRST ATTEMPT,
001600*              DISPATCHES TO THE PROVIDER STUB AND REWRITES THE
001700*              MASTER RECORD TO INITIATED.  ONE PASS OF THE
001800*              MAIN LOOP HANDLES ONE REQUEST RECORD - THERE IS
001900*              NO RETRY AND NO SECOND ATTEMPT IN THIS BUILD.
002000*
002100*              THE PAYMENT MASTER (PFSPAYM) IS TREATED AS A
002200*              FRESH-PER-CYCLE FILE, LIKE THE REST OF THE
002300*              PAYMENTS SUITE OF RUNS - THE CL STEP THAT CALLS
002400*              THIS PROGRAM CREATES AN EMPTY PFSPAYM BEFORE
002500*              OPENING IT, SO THE RELATIVE KEY COUNTER BELOW
002600*              ALWAYS STARTS AT ZERO.  PAYFIND (REFUND SIDE)
002700*              RUNS AS A LATER STEP IN THE SAME CYCLE AGAINST
002800*              THE MASTER THIS PROGRAM BUILT.
002900*
003000*=================================================================
003100* HISTORY OF MODIFICATION:
003200*=================================================================
003300* TAG     DATE       DEV    DESCRIPTION
003400*------- ---------- ------ ------------------------------------
003500* PAY015A 09/12/1991 DL     INITIAL VERSION.
003600*-----------------------------------------------------------------
003700* PAY015B 21/11/1998 KTN    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003800*                           STORED OR COMPARED IN THIS PROGRAM,
003900*                           NO CHANGE REQUIRED.
004000*-----------------------------------------------------------------
004100* PAY015C 12/06/2006 LWK    REQ#3301 - MASTER MOVED FROM AN
004200*                           INDEXED FILE TO A RELATIVE-ORGANISED
004300*                           ONE - WRITE/REWRITE NOW GO THROUGH
004400*                           ACCESS MODE DYNAMIC WITH AN EXPLICIT
004500*                           RELATIVE KEY INSTEAD OF THE OLD
004600*                           KEYED-BY-PAYMENT-ID I-O.
004700*-----------------------------------------------------------------
004800* PAY015D 14/05/2013 DL     REQ#6188 - NO CHANGE TO THIS PROGRAM
004900*                           FOR THE GOOGLEPAY PROVIDER - PAYPROV
005000*                           TAKES THE PROVIDER CODE AS DATA, NOT
005100*                           A CALL-TIME CONSTANT.
005200*-----------------------------------------------------------------
005300        EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT INRQFILE ASSIGN TO PYINRQF
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS WK-C-FILE-STATUS.
006700
006800     SELECT PYMASTER ASSIGN TO DATABASE-PYMASTER
006900     ORGANIZATION IS RELATIVE
007000     ACCESS MODE IS DYNAMIC
007100     RELATIVE KEY IS WK-N-PFSPAYM-RELKEY
007200     FILE STATUS IS WK-C-FILE-STATUS.
007300
007400     SELECT ATMPFILE ASSIGN TO PYATMPF
007500     ORGANIZATION IS LINE SEQUENTIAL
007600     FILE STATUS IS WK-C-FILE-STATUS.
007700
007800        EJECT
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  INRQFILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  INRQFILE-REC.
008700     COPY PFSINRQ.
008800
008900 FD  PYMASTER
009000     LABEL RECORDS ARE STANDARD.
009100 01  PYMASTER-REC.
009200     COPY PFSPAYM.
009300
009400 FD  ATMPFILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  ATMPFILE-REC.
009700     COPY PFSATMP.
009800
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                     PIC X(24) VALUE
010200     "** PROGRAM PAYINIT  **".
010300
010400 77  WK-N-PFSPAYM-RELKEY        PIC 9(09) COMP VALUE ZERO.
010500
010600 01  WK-C-WORK-AREA.
010700     05  WK-C-INRQ-EOF-SW       PIC X(01).
010800         88  WK-C-INRQ-EOF-REACHED        VALUE "Y".
010900     05  WK-C-REQ-VALID-SW      PIC X(01).
011000         88  WK-C-REQUEST-VALID           VALUE "Y".
011100     05  FILLER                 PIC X(20).
011200
011300 01  WK-C-COMMON.
011400     COPY PAYCMWS.
011500
011600        EJECT
011700 LINKAGE SECTION.
011800*****************
011900*    NO LINKAGE - THIS IS A MAIN BATCH PROGRAM, NOT A CALLED
012000*    ROUTINE.  THE COPY MEMBERS BELOW ARE PULLED IN AS
012100*    WORKING-STORAGE FOR EACH CALL-OUT TO THE VALIDATOR AND
012200*    DISPATCH ROUTINES, NOT AS THIS PROGRAM'S OWN LINKAGE.
012300
012400 WORKING-STORAGE SECTION.
012500 01  WK-C-VCARD-RECORD.
012600     COPY VCARD.
012700 01  WK-C-VUPI-RECORD.
012800     COPY VUPI.
012900 01  WK-C-VNBK-RECORD.
013000     COPY VNBK.
013100 01  WK-C-VBEN-RECORD.
013200     COPY VBEN.
013300 01  WK-C-VXFLD-RECORD.
013400     COPY VXFLD.
013500 01  WK-C-LKUP-RECORD.
013600     COPY LKUP.
013700 01  WK-C-PROV-RECORD.
013800     COPY PROV.
013900 01  WK-C-GKEY-RECORD.
014000     COPY GKEY.
014100
014200        EJECT
014300*********************
014400 PROCEDURE DIVISION.
014500*********************
014600 MAIN-MODULE.
014700     PERFORM A000-INITIALISE     THRU A099-INITIALISE-EX.
014800     PERFORM B000-PROCESS-ONE-REQUEST
014900        THRU B099-PROCESS-ONE-REQUEST-EX
015000        UNTIL WK-C-INRQ-EOF-REACHED.
015100     PERFORM Z000-END-PROGRAM-ROUTINE
015200        THRU Z999-END-PROGRAM-ROUTINE-EX.
015300     STOP RUN.
015400
015500*-----------------------------------------------------------------
015600 A000-INITIALISE.
015700*-----------------------------------------------------------------
015800     MOVE "N"                   TO WK-C-INRQ-EOF-SW.
015900     MOVE ZERO                  TO WK-N-PFSPAYM-RELKEY.
016000     OPEN INPUT INRQFILE.
016100     IF NOT WK-C-SUCCESSFUL
016200        DISPLAY "PAYINIT - OPEN FILE ERROR - INRQFILE"
016300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400        GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600     OPEN I-O PYMASTER.
016700     IF NOT WK-C-SUCCESSFUL
016800        DISPLAY "PAYINIT - OPEN FILE ERROR - PYMASTER"
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000        GO TO Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200     OPEN OUTPUT ATMPFILE.
017300     IF NOT WK-C-SUCCESSFUL
017400        DISPLAY "PAYINIT - OPEN FILE ERROR - ATMPFILE"
017500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600        GO TO Y900-ABNORMAL-TERMINATION
017700     END-IF.
017800     PERFORM C100-READ-INRQ      THRU C199-READ-INRQ-EX.
017900 A099-INITIALISE-EX.
018000     EXIT.
018100
018200*-----------------------------------------------------------------
018300 B000-PROCESS-ONE-REQUEST.
018400*-----------------------------------------------------------------
018500     IF WK-C-INRQ-EOF-REACHED
018600        GO TO B099-PROCESS-ONE-REQUEST-EX
018700     END-IF.
018800     PERFORM D000-VALIDATE-REQUEST
018900        THRU D099-VALIDATE-REQUEST-EX.
019000     IF WK-C-REQUEST-VALID
019100        PERFORM E000-CREATE-PAYMENT THRU E099-CREATE-PAYMENT-EX
019200     END-IF.
019300     PERFORM C100-READ-INRQ      THRU C199-READ-INRQ-EX.
019400 B099-PROCESS-ONE-REQUEST-EX.
019500     EXIT.
019600
019700*-----------------------------------------------------------------
019800 C100-READ-INRQ.
019900*-----------------------------------------------------------------
020000     READ INRQFILE
020100        AT END MOVE "Y"         TO WK-C-INRQ-EOF-SW
020200     END-READ.
020300     IF NOT WK-C-INRQ-EOF-REACHED AND NOT WK-C-SUCCESSFUL
020400        DISPLAY "PAYINIT - READ FILE ERROR - INRQFILE"
020500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600        GO TO Y900-ABNORMAL-TERMINATION
020700     END-IF.
020800 C199-READ-INRQ-EX.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200* RUN THE FIELD-FORMAT VALIDATOR FOR THE DETAIL BLOCK SELECTED BY
021300* INR-METHOD, THE BENEFICIARY VALIDATOR WHEN A BENEFICIARY ID IS
021400* PRESENT, AND FINALLY THE CROSS-FIELD CHECKS - EACH FIELD-FORMAT
021500* CHECK FIRES INDEPENDENTLY (ALL ARE REPORTED) BUT THE CROSS-
021600* FIELD CHECK ONLY RUNS IF THE REQUEST IS STILL VALID SO FAR.
021700*-----------------------------------------------------------------
021800 D000-VALIDATE-REQUEST.
021900     MOVE "Y"                   TO WK-C-REQ-VALID-SW.
022000     EVALUATE INR-METHOD
022100        WHEN "CARD"
022200           PERFORM D100-VALIDATE-CARD THRU D199-VALIDATE-CARD-EX
022300        WHEN "UPI"
022400           PERFORM D200-VALIDATE-UPI THRU D299-VALIDATE-UPI-EX
022500        WHEN "NET_BANKING"
022600           PERFORM D300-VALIDATE-NETBANKING
022700              THRU D399-VALIDATE-NETBANKING-EX
022800        WHEN OTHER
022900           CONTINUE
023000     END-EVALUATE.
023100     IF INR-BEN-ID NOT = SPACES
023200        PERFORM D400-VALIDATE-BENEFICIARY
023300           THRU D499-VALIDATE-BENEFICIARY-EX
023400     END-IF.
023500     IF WK-C-REQUEST-VALID
023600        PERFORM D500-VALIDATE-CROSS-FIELD
023700           THRU D599-VALIDATE-CROSS-FIELD-EX
023800     END-IF.
023900 D099-VALIDATE-REQUEST-EX.
024000     EXIT.
024100
024200 D100-VALIDATE-CARD.
024300     MOVE SPACES                TO WK-C-VCARD-RECORD.
024400     MOVE INR-CARD-NUMBER       TO WK-C-VCARD-CARDNO.
024500     MOVE INR-CARDHOLDER-NAME   TO WK-C-VCARD-NAME.
024600     MOVE INR-EXPIRY-DATE       TO WK-C-VCARD-EXPIRY.
024700     MOVE INR-CVV               TO WK-C-VCARD-CVV.
024800     CALL "PAYVCARD"            USING WK-C-VCARD-RECORD.
024900     IF WK-C-VCARD-ERROR-CD NOT = SPACES
025000        MOVE "N"                TO WK-C-REQ-VALID-SW
025100        DISPLAY "PAYINIT - CARD DETAILS REJECTED - "
025200                WK-C-VCARD-ERROR-CD
025300     END-IF.
025400 D199-VALIDATE-CARD-EX.
025500     EXIT.
025600
025700 D200-VALIDATE-UPI.
025800     MOVE SPACES                TO WK-C-VUPI-RECORD.
025900     MOVE INR-UPI-ID            TO WK-C-VUPI-ID.
026000     MOVE INR-UPI-PHONE         TO WK-C-VUPI-PHONE.
026100     CALL "PAYVUPI"             USING WK-C-VUPI-RECORD.
026200     IF WK-C-VUPI-ERROR-CD NOT = SPACES
026300        MOVE "N"                TO WK-C-REQ-VALID-SW
026400        DISPLAY "PAYINIT - UPI DETAILS REJECTED - "
026500                WK-C-VUPI-ERROR-CD
026600     END-IF.
026700 D299-VALIDATE-UPI-EX.
026800     EXIT.
026900
027000 D300-VALIDATE-NETBANKING.
027100     MOVE SPACES                TO WK-C-VNBK-RECORD.
027200     MOVE INR-NB-BANK-CODE      TO WK-C-VNBK-BANK-CODE.
027300     CALL "PAYVNBK"             USING WK-C-VNBK-RECORD.
027400     IF WK-C-VNBK-ERROR-CD NOT = SPACES
027500        MOVE "N"                TO WK-C-REQ-VALID-SW
027600        DISPLAY "PAYINIT - NET BANKING DETAILS REJECTED - "
027700                WK-C-VNBK-ERROR-CD
027800     END-IF.
027900 D399-VALIDATE-NETBANKING-EX.
028000     EXIT.
028100
028200 D400-VALIDATE-BENEFICIARY.
028300     MOVE SPACES                TO WK-C-VBEN-RECORD.
028400     MOVE INR-BEN-ID            TO WK-C-VBEN-ID.
028500     MOVE INR-BEN-IFSC          TO WK-C-VBEN-IFSC.
028600     MOVE INR-BEN-ACCT-NO       TO WK-C-VBEN-ACCT-NO.
028700     CALL "PAYVBEN"             USING WK-C-VBEN-RECORD.
028800     IF WK-C-VBEN-ERROR-CD NOT = SPACES
028900        MOVE "N"                TO WK-C-REQ-VALID-SW
029000        DISPLAY "PAYINIT - BENEFICIARY DETAILS REJECTED - "
029100                WK-C-VBEN-ERROR-CD
029200     END-IF.
029300 D499-VALIDATE-BENEFICIARY-EX.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700* THE FIXED-RECORD LAYOUT HOLDS ONLY ONE DETAIL BLOCK AT A TIME
029800* (INR-DETAIL-CARD/INR-DETAIL-UPI/INR-DETAIL-NBK ARE REDEFINES OF
029900* THE SAME BYTES) SO "BLOCK PRESENT" IS DERIVED DIRECTLY FROM
030000* INR-METHOD RATHER THAN INSPECTED FOR BLANKS.
030100*-----------------------------------------------------------------
030200 D500-VALIDATE-CROSS-FIELD.
030300     MOVE SPACES                TO WK-C-VXFLD-RECORD.
030400     MOVE "N"                   TO WK-C-VXFLD-CARD-PRES
030500                                   WK-C-VXFLD-UPI-PRES
030600                                   WK-C-VXFLD-NBK-PRES.
030700     EVALUATE INR-METHOD
030800        WHEN "CARD"
030900           MOVE "Y"             TO WK-C-VXFLD-CARD-PRES
031000        WHEN "UPI"
031100           MOVE "Y"             TO WK-C-VXFLD-UPI-PRES
031200        WHEN "NET_BANKING"
031300           MOVE "Y"             TO WK-C-VXFLD-NBK-PRES
031400        WHEN OTHER
031500           CONTINUE
031600     END-EVALUATE.
031700     IF INR-BEN-ID = SPACES
031800        MOVE "N"                TO WK-C-VXFLD-BEN-PRES
031900     ELSE
032000        MOVE "Y"                TO WK-C-VXFLD-BEN-PRES
032100     END-IF.
032200     MOVE INR-PROVIDER          TO WK-C-VXFLD-PROVIDER.
032300     MOVE INR-METHOD            TO WK-C-VXFLD-METHOD.
032400     MOVE INR-ORDER-TYPE        TO WK-C-VXFLD-ORDER-TYPE.
032500     CALL "PAYVXFLD"            USING WK-C-VXFLD-RECORD.
032600     IF WK-C-VXFLD-STATUS NOT = "A0"
032700        MOVE "N"                TO WK-C-REQ-VALID-SW
032800        DISPLAY "PAYINIT - CROSS-FIELD CHECK FAILED - "
032900                WK-C-VXFLD-STATUS " " WK-C-VXFLD-MESSAGE
033000     END-IF.
033100 D599-VALIDATE-CROSS-FIELD-EX.
033200     EXIT.
033300
033400*-----------------------------------------------------------------
033500* IDEMPOTENCY CHECK, THEN CREATE - ATTEMPT - DISPATCH - REWRITE.
033600*-----------------------------------------------------------------
033700 E000-CREATE-PAYMENT.
033800     MOVE SPACES                TO WK-C-LKUP-RECORD.
033900     MOVE INR-IDEMPOTENCY-KEY   TO WK-C-LKUP-IDEMKEY.
034000     CALL "PAYLKUP"             USING WK-C-LKUP-RECORD.
034100     IF WK-C-LKUP-ERROR-CD NOT = SPACES
034200        DISPLAY "PAYINIT - IDEMPOTENCY LOOKUP ABENDED - "
034300                WK-C-LKUP-ERROR-CD
034400        GO TO Y900-ABNORMAL-TERMINATION
034500     END-IF.
034600     IF WK-C-LKUP-FOUND = "Y"
034700        DISPLAY "PAYINIT - PAYMENT ALREADY EXISTS FOR KEY "
034800                INR-IDEMPOTENCY-KEY
034900        GO TO E099-CREATE-PAYMENT-EX
035000     END-IF.
035100     PERFORM E100-BUILD-PAYMENT-REC THRU E199-BUILD-PAYMENT-REC-EX.
035200     PERFORM E200-WRITE-PAYMENT-REC THRU E299-WRITE-PAYMENT-REC-EX.
035300     PERFORM E300-BUILD-ATTEMPT-REC THRU E399-BUILD-ATTEMPT-REC-EX.
035400     PERFORM E400-WRITE-ATTEMPT-REC THRU E499-WRITE-ATTEMPT-REC-EX.
035500     PERFORM E600-DISPATCH-PROVIDER
035600        THRU E699-DISPATCH-PROVIDER-EX.
035700     MOVE "INITIATED"           TO PFSPAYM-STATUS.
035800     PERFORM E500-REWRITE-PAYMENT-REC
035900        THRU E599-REWRITE-PAYMENT-REC-EX.
036000     DISPLAY "PAYINIT - PAYMENT-ID " PFSPAYM-PAYMENT-ID
036100             " STATUS " PFSPAYM-STATUS.
036200 E099-CREATE-PAYMENT-EX.
036300     EXIT.
036400
036500 E100-BUILD-PAYMENT-REC.
036600     MOVE SPACES                TO WK-C-GKEY-RECORD.
036700     CALL "PAYGKEY"             USING WK-C-GKEY-RECORD.
036800     MOVE SPACES                TO PYMASTER-REC.
036900     MOVE WK-C-GKEY-VALUE       TO PFSPAYM-PAYMENT-ID.
037000     MOVE INR-USER-ID           TO PFSPAYM-USER-ID.
037100     MOVE INR-ORDER-ID          TO PFSPAYM-ORDER-ID.
037200     MOVE INR-ORDER-TYPE        TO PFSPAYM-ORDER-TYPE.
037300     MOVE INR-AMOUNT            TO PFSPAYM-AMOUNT.
037400     MOVE INR-CURRENCY          TO PFSPAYM-CURRENCY.
037500     MOVE "CREATED"             TO PFSPAYM-STATUS.
037600     MOVE INR-PROVIDER          TO PFSPAYM-PROVIDER.
037700     MOVE INR-METHOD            TO PFSPAYM-METHOD.
037800     MOVE INR-IDEMPOTENCY-KEY   TO PFSPAYM-IDEMKEY.
037900     MOVE INR-BEN-ID            TO PFSPAYM-BENEFICIARY-ID.
038000     MOVE INR-BEN-NAME          TO PFSPAYM-BENEFICIARY-NAME.
038100     MOVE INR-BEN-TYPE          TO PFSPAYM-BENEFICIARY-TYPE.
038200     MOVE INR-BEN-ACCOUNT       TO PFSPAYM-BENEFICIARY-ACCT.
038300 E199-BUILD-PAYMENT-REC-EX.
038400     EXIT.
038500
038600 E200-WRITE-PAYMENT-REC.
038700     ADD 1                      TO WK-N-PFSPAYM-RELKEY.
038800     WRITE PYMASTER-REC
038900        INVALID KEY
039000           DISPLAY "PAYINIT - WRITE ERROR - PYMASTER, KEY "
039100                   WK-N-PFSPAYM-RELKEY
039200           GO TO Y900-ABNORMAL-TERMINATION
039300     END-WRITE.
039400     IF NOT WK-C-SUCCESSFUL
039500        DISPLAY "PAYINIT - WRITE FILE ERROR - PYMASTER"
039600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039700        GO TO Y900-ABNORMAL-TERMINATION
039800     END-IF.
039900 E299-WRITE-PAYMENT-REC-EX.
040000     EXIT.
040100
040200 E300-BUILD-ATTEMPT-REC.
040300     MOVE SPACES                TO WK-C-GKEY-RECORD.
040400     CALL "PAYGKEY"             USING WK-C-GKEY-RECORD.
040500     MOVE SPACES                TO ATMPFILE-REC.
040600     MOVE WK-C-GKEY-VALUE       TO PFSATMP-ATTEMPT-ID.
040700     MOVE PFSPAYM-PAYMENT-ID    TO PFSATMP-PAYMENT-ID.
040800     MOVE PFSPAYM-PROVIDER      TO PFSATMP-PROVIDER.
040900     MOVE 1                     TO PFSATMP-ATTEMPT-NO.
041000     MOVE "CREATED"             TO PFSATMP-STATUS.
041100 E399-BUILD-ATTEMPT-REC-EX.
041200     EXIT.
041300
041400 E400-WRITE-ATTEMPT-REC.
041500     WRITE ATMPFILE-REC.
041600     IF NOT WK-C-SUCCESSFUL
041700        DISPLAY "PAYINIT - WRITE FILE ERROR - ATMPFILE"
041800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041900        GO TO Y900-ABNORMAL-TERMINATION
042000     END-IF.
042100 E499-WRITE-ATTEMPT-REC-EX.
042200     EXIT.
042300
042400 E500-REWRITE-PAYMENT-REC.
042500     REWRITE PYMASTER-REC
042600        INVALID KEY
042700           DISPLAY "PAYINIT - REWRITE ERROR - PYMASTER, KEY "
042800                   WK-N-PFSPAYM-RELKEY
042900           GO TO Y900-ABNORMAL-TERMINATION
043000     END-REWRITE.
043100     IF NOT WK-C-SUCCESSFUL
043200        DISPLAY "PAYINIT - REWRITE FILE ERROR - PYMASTER"
043300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043400        GO TO Y900-ABNORMAL-TERMINATION
043500     END-IF.
043600 E599-REWRITE-PAYMENT-REC-EX.
043700     EXIT.
043800
043900 E600-DISPATCH-PROVIDER.
044000     MOVE SPACES                TO WK-C-PROV-RECORD.
044100     MOVE PFSPAYM-PROVIDER      TO WK-C-PROV-CODE.
044200     MOVE "INITIATE"            TO WK-C-PROV-ACTION.
044300     MOVE PFSPAYM-PAYMENT-ID    TO WK-C-PROV-PAYMENT-ID.
044400     CALL "PAYPROV"             USING WK-C-PROV-RECORD.
044500     IF WK-C-PROV-ERROR-CD NOT = SPACES
044600        DISPLAY "PAYINIT - PROVIDER DISPATCH FAILED - "
044700                WK-C-PROV-ERROR-CD
044800        GO TO Y900-ABNORMAL-TERMINATION
044900     END-IF.
045000 E699-DISPATCH-PROVIDER-EX.
045100     EXIT.
045200
045300*-----------------------------------------------------------------
045400 Y900-ABNORMAL-TERMINATION.
045500*-----------------------------------------------------------------
045600     PERFORM Z000-END-PROGRAM-ROUTINE
045700        THRU Z999-END-PROGRAM-ROUTINE-EX.
045800     STOP RUN.
045900
046000*-----------------------------------------------------------------
046100 Z000-END-PROGRAM-ROUTINE.
046200*-----------------------------------------------------------------
046300     CLOSE INRQFILE.
046400     IF NOT WK-C-SUCCESSFUL
046500        DISPLAY "PAYINIT - CLOSE FILE ERROR - INRQFILE"
046600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046700     END-IF.
046800     CLOSE PYMASTER.
046900     IF NOT WK-C-SUCCESSFUL
047000        DISPLAY "PAYINIT - CLOSE FILE ERROR - PYMASTER"
047100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047200     END-IF.
047300     CLOSE ATMPFILE.
047400     IF NOT WK-C-SUCCESSFUL
047500        DISPLAY "PAYINIT - CLOSE FILE ERROR - ATMPFILE"
047600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047700     END-IF.
047800 Z999-END-PROGRAM-ROUTINE-EX.
047900     EXIT.
048000
048100******************************************************************
048200*************** END OF PROGRAM SOURCE - PAYINIT ****************
048300******************************************************************
